000100****************************************************************
000200*                                                               *
000300*                 ECLIS BANKING SYSTEM                          *
000400*           Legacy Balance-File Transfer Engine                 *
000500*        Direct-balance model kept running alongside the       *
000600*        ledger engine for the accounts still on it.            *
000700*                                                                *
000800****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300     PROGRAM-ID.         BK050.
001400*
001500*    AUTHOR.             R P FOWLER, FOR ECLIS DATA PROCESSING.
001600*
001700*    INSTALLATION.       ECLIS BANKING SYSTEM, BATCH SUITE.
001800*
001900*    DATE-WRITTEN.       28/01/1986.
002000*
002100*    DATE-COMPILED.
002200*
002300*    SECURITY.           COPYRIGHT (C) 1986-2026, ECLIS DATA
002400*                        PROCESSING.  FOR INTERNAL USE ONLY.
002500*
002600*    REMARKS.            LEGACY-TRANSFER (LT) AND LEGACY-ADJUST
002700*                        (LJ) REQUESTS.  NEW MODULE, NO PRIOR
002800*                        VERSION TO CARRY FORWARD.  BALACCTS
002900*                        HOLDS THE STORED BALANCE
003000*                        DIRECTLY - NO DERIVATION FROM A LEDGER.
003100*
003200*    CALLED MODULES.     NONE.
003300*
003400*    FILES USED.         BALACCTS.
003500*
003600*    ERROR MESSAGES USED.  NONE - A REQUEST THAT FAILS VALIDATION
003700*                        IS SIMPLY NOT ACTIONED; BK-REQUEST-RECORD
003800*                        CARRIES NO REJECT-REASON FIELD.  THE RUN
003900*                        BOOK DOES NOT ASK THIS ENGINE TO KEEP A
004000*                        SEPARATE ATTEMPT LOG - BALACCTS IS THE
004100*                        ONLY RECORD OF A LEGACY MOVEMENT.
004200*
004300*-----------------------------------------------------------
004400*  CHANGE LOG
004500*-----------------------------------------------------------
004600* 28/01/86 RPF -     ORIGINAL ISSUE FOR THE ECLIS CONVERSION,
004700*                    REQUEST EC-001 - CARRIES FORWARD THE OLD
004800*                    DIRECT-BALANCE BOOK FOR ACCOUNTS NOT YET
004900*                    MOVED ONTO THE LEDGER ENGINE.
005000* 14/07/91 RPF -     LEGACY-ADJUST SPLIT OUT OF LEGACY-TRANSFER -
005100*                    A BANK ADD/TAKE IS A ONE-SIDED MOVE, NOT A
005200*                    TWO-ACCOUNT TRANSFER.
005300* 30/12/98 RPF - Y2K NO DATE FIELDS OWNED BY THIS PROGRAM, REVIEWED,
005400*                    NO CHANGE NEEDED.
005500* 19/05/26 RPF -     COMPUTE ... ROUNDED ADDED ON BOTH BALANCE
005600*                    UPDATES - A REQUEST CARRYING MORE THAN 2
005700*                    DECIMAL PLACES IS NOW ROUNDED HALF-UP BEFORE
005800*                    IT IS APPLIED, RATHER THAN TRUNCATED.
005900*
006000 ENVIRONMENT             DIVISION.
006100*================================
006200*
006300     COPY "envdiv.cob".
006400*
006500 INPUT-OUTPUT            SECTION.
006600*
006700 FILE-CONTROL.
006800     COPY "selbkbal.cob".
006900*
007000 DATA                    DIVISION.
007100*================================
007200*
007300 FILE SECTION.
007400*
007500     COPY "fdbkbal.cob".
007600*
007700 WORKING-STORAGE SECTION.
007800*-----------------------
007900*
008000 77  PROG-NAME               PIC X(15) VALUE "BK050 (1.0.02)".
008100*
008200 01  WS-SWITCHES.
008300     03  WS-BAL-EOF          PIC X(01) VALUE "N".
008400     88  BAL-AT-EOF              VALUE "Y".
008500     03  WS-FROM-FOUND       PIC X(01) VALUE "N".
008600     88  FROM-ACCT-FOUND         VALUE "Y".
008700     03  WS-TO-FOUND         PIC X(01) VALUE "N".
008800     88  TO-ACCT-FOUND           VALUE "Y".
008900     03  FILLER              PIC X(04).
009000*
009100 01  WS-TABLE-COUNTS          COMP.
009200     03  WS-BAL-COUNT        PIC 9(05) VALUE ZERO.
009300*
009400 01  WS-BAL-TABLE.
009500     03  WS-BAL-ENTRY OCCURS 500 TIMES INDEXED BY WS-BAL-IX.
009600         05  WS-TBL-BAL-KEY     PIC X(10).
009700         05  WS-TBL-BAL-AMOUNT  PIC S9(09)V99.
009800         05  FILLER             PIC X(04).
009900*
010000 01  WS-AMOUNT-AREA.
010100     03  WS-FROM-BALANCE      PIC S9(09)V99 VALUE ZERO.
010200     03  WS-TO-BALANCE        PIC S9(09)V99 VALUE ZERO.
010300     03  WS-NEW-BALANCE       PIC S9(09)V99 VALUE ZERO.
010400     03  FILLER               PIC X(04).
010500*
010600 LINKAGE SECTION.
010700*==============
010800*
010900     COPY "wsnames.cob".
011000     COPY "wscall.cob".
011100     COPY "wsbkreq.cob".
011200*
011300 PROCEDURE DIVISION USING WS-CALLING-DATA
011400                           FILE-DEFS
011500                           BK-REQUEST-RECORD.
011600*========================================
011700*
011800 A000-MAIN.
011900     EVALUATE  TRUE
012000         WHEN  REQ-IS-LEGACY-TRANSFER
012100               PERFORM B000-LEGACY-TRANSFER THRU B000-EXIT
012200         WHEN  REQ-IS-LEGACY-ADJUST
012300               PERFORM C000-LEGACY-ADJUST THRU C000-EXIT
012400     END-EVALUATE.
012500     GO TO     ZZ000-END-OF-JOB.
012600*
012700*-----------------------------------------------------------
012800*  LEGACY TRANSFER - U5 rules 1-4.  Reql-From-Key debited,
012900*  Reql-To-Key credited, Reql-Amount the movement.
013000*-----------------------------------------------------------
013100 B000-LEGACY-TRANSFER.
013200     IF        REQL-AMOUNT NOT > ZERO
013300               GO TO B000-EXIT.
013400*
013500     PERFORM   A100-LOAD-BALANCES THRU A100-EXIT.
013600*
013700     MOVE      "N" TO WS-FROM-FOUND.
013800     MOVE      "N" TO WS-TO-FOUND.
013900     PERFORM   B010-CHECK-ONE-BALANCE THRU B010-EXIT
014000               VARYING WS-BAL-IX FROM 1 BY 1
014100               UNTIL WS-BAL-IX > WS-BAL-COUNT.
014200*
014300     IF        NOT FROM-ACCT-FOUND OR NOT TO-ACCT-FOUND
014400               GO TO B000-EXIT.
014500     IF        WS-FROM-BALANCE < REQL-AMOUNT
014600               GO TO B000-EXIT.
014700*
014800     PERFORM   B020-POST-TO-FILE THRU B020-EXIT.
014900 B000-EXIT.
015000     EXIT.
015100*
015200 B010-CHECK-ONE-BALANCE.
015300     IF        WS-TBL-BAL-KEY (WS-BAL-IX) = REQL-FROM-KEY
015400               MOVE "Y" TO WS-FROM-FOUND
015500               MOVE WS-TBL-BAL-AMOUNT (WS-BAL-IX)
015600                    TO WS-FROM-BALANCE.
015700     IF        WS-TBL-BAL-KEY (WS-BAL-IX) = REQL-TO-KEY
015800               MOVE "Y" TO WS-TO-FOUND
015900               MOVE WS-TBL-BAL-AMOUNT (WS-BAL-IX)
016000                    TO WS-TO-BALANCE.
016100 B010-EXIT.
016200     EXIT.
016300*
016400*    REWRITES BOTH SIDES OF THE TRANSFER IN A SINGLE I-O PASS -
016500*    THE TABLE SCAN ABOVE ALREADY CONFIRMED BOTH KEYS EXIST AND
016600*    THE FUNDS ARE THERE, SO NOTHING IS LEFT HALF-DONE.
016700 B020-POST-TO-FILE.
016800     MOVE      "N" TO WS-BAL-EOF.
016900     OPEN      I-O BALACCTS-FILE.
017000     IF        BK-BAL-STATUS NOT = "00"
017100               GO TO B020-EXIT.
017200*
017300     PERFORM   B030-REWRITE-ONE-BALANCE THRU B030-EXIT
017400               UNTIL BAL-AT-EOF.
017500     CLOSE     BALACCTS-FILE.
017600 B020-EXIT.
017700     EXIT.
017800*
017900 B030-REWRITE-ONE-BALANCE.
018000     READ      BALACCTS-FILE
018100               AT END
018200               MOVE "Y" TO WS-BAL-EOF
018300               GO TO B030-EXIT.
018400*
018500     IF        BAL-ACC-ID = REQL-FROM-KEY
018600               COMPUTE BAL-AMOUNT ROUNDED =
018700                       BAL-AMOUNT - REQL-AMOUNT
018800               REWRITE BK-LEGACY-BALANCE-RECORD
018900               GO TO B030-EXIT.
019000     IF        BAL-ACC-ID = REQL-TO-KEY
019100               COMPUTE BAL-AMOUNT ROUNDED =
019200                       BAL-AMOUNT + REQL-AMOUNT
019300               REWRITE BK-LEGACY-BALANCE-RECORD.
019400 B030-EXIT.
019500     EXIT.
019600*
019700*-----------------------------------------------------------
019800*  LEGACY ADJUST - U5 rule 5.  Bank add/take against a single
019900*  account.  Reql-To-Key is the account, Reql-Delta the signed
020000*  amount (positive = add, negative = take).
020100*-----------------------------------------------------------
020200 C000-LEGACY-ADJUST.
020300     PERFORM   A100-LOAD-BALANCES THRU A100-EXIT.
020400*
020500     MOVE      "N" TO WS-TO-FOUND.
020600     PERFORM   C010-CHECK-TARGET-BALANCE THRU C010-EXIT
020700               VARYING WS-BAL-IX FROM 1 BY 1
020800               UNTIL WS-BAL-IX > WS-BAL-COUNT.
020900     IF        NOT TO-ACCT-FOUND
021000               GO TO C000-EXIT.
021100*
021200     COMPUTE   WS-NEW-BALANCE ROUNDED =
021300               WS-TO-BALANCE + REQL-DELTA.
021400     IF        WS-NEW-BALANCE < ZERO
021500               GO TO C000-EXIT.
021600*
021700     PERFORM   C020-REWRITE-TARGET THRU C020-EXIT.
021800 C000-EXIT.
021900     EXIT.
022000*
022100 C010-CHECK-TARGET-BALANCE.
022200     IF        WS-TBL-BAL-KEY (WS-BAL-IX) = REQL-TO-KEY
022300               MOVE "Y" TO WS-TO-FOUND
022400               MOVE WS-TBL-BAL-AMOUNT (WS-BAL-IX)
022500                    TO WS-TO-BALANCE.
022600 C010-EXIT.
022700     EXIT.
022800*
022900 C020-REWRITE-TARGET.
023000     MOVE      "N" TO WS-BAL-EOF.
023100     OPEN      I-O BALACCTS-FILE.
023200     IF        BK-BAL-STATUS NOT = "00"
023300               GO TO C020-EXIT.
023400*
023500     PERFORM   C030-FIND-AND-REWRITE THRU C030-EXIT
023600               UNTIL BAL-AT-EOF.
023700     CLOSE     BALACCTS-FILE.
023800 C020-EXIT.
023900     EXIT.
024000*
024100 C030-FIND-AND-REWRITE.
024200     READ      BALACCTS-FILE
024300               AT END
024400               MOVE "Y" TO WS-BAL-EOF
024500               GO TO C030-EXIT.
024600*
024700     IF        BAL-ACC-ID = REQL-TO-KEY
024800               COMPUTE BAL-AMOUNT ROUNDED =
024900                       BAL-AMOUNT + REQL-DELTA
025000               REWRITE BK-LEGACY-BALANCE-RECORD
025100               MOVE "Y" TO WS-BAL-EOF.
025200 C030-EXIT.
025300     EXIT.
025400*
025500*-----------------------------------------------------------
025600*  LOAD THE WHOLE STORED-BALANCE FILE INTO A TABLE ONE TIME
025700*  PER REQUEST SO BOTH SIDES OF A TRANSFER CAN BE CHECKED
025800*  BEFORE ANYTHING IS REWRITTEN.
025900*-----------------------------------------------------------
026000 A100-LOAD-BALANCES.
026100     MOVE      ZERO TO WS-BAL-COUNT.
026200     MOVE      "N" TO WS-BAL-EOF.
026300     OPEN      INPUT BALACCTS-FILE.
026400     IF        BK-BAL-STATUS NOT = "00"
026500               GO TO A100-EXIT.
026600*
026700     PERFORM   A110-READ-ONE-BALANCE THRU A110-EXIT
026800               UNTIL BAL-AT-EOF.
026900     CLOSE     BALACCTS-FILE.
027000 A100-EXIT.
027100     EXIT.
027200*
027300 A110-READ-ONE-BALANCE.
027400     READ      BALACCTS-FILE
027500               AT END
027600               MOVE "Y" TO WS-BAL-EOF
027700               GO TO A110-EXIT.
027800*
027900     ADD       1 TO WS-BAL-COUNT.
028000     MOVE      BAL-ACC-ID TO WS-TBL-BAL-KEY (WS-BAL-COUNT).
028100     MOVE      BAL-AMOUNT TO WS-TBL-BAL-AMOUNT (WS-BAL-COUNT).
028200 A110-EXIT.
028300     EXIT.
028400*
028500 ZZ000-END-OF-JOB.
028600     EXIT PROGRAM.
