000100****************************************************************
000200*                                                               *
000300*                 ECLIS BANKING SYSTEM                          *
000400*                Account Management                             *
000500*        Creates accounts, lists an owner's accounts,           *
000600*        and reactivates the one to use for transfers.          *
000700*                                                                *
000800****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300     PROGRAM-ID.         BK030.
001400*
001500*    AUTHOR.             R P FOWLER, FOR ECLIS DATA PROCESSING.
001600*
001700*    INSTALLATION.       ECLIS BANKING SYSTEM, BATCH SUITE.
001800*
001900*    DATE-WRITTEN.       21/01/1986.
002000*
002100*    DATE-COMPILED.
002200*
002300*    SECURITY.           COPYRIGHT (C) 1986-2026, ECLIS DATA
002400*                        PROCESSING.  FOR INTERNAL USE ONLY.
002500*
002600*    REMARKS.            CREATE-ACCOUNT (CA), SET-ACTIVE (SA)
002700*                        AND LIST-ACCOUNTS (LA) REQUESTS.  NEW
002800*                        MODULE, NO PRIOR VERSION TO CARRY
002900*                        FORWARD - BUILT TO THE SAME NUMBERED-
003000*                        PARAGRAPH SHAPE AS BK010/20.
003100*
003200*    CALLED MODULES.     NONE.
003300*
003400*    FILES USED.         ACCOUNTS.  RPTOUT.
003500*
003600*    ERROR MESSAGES USED.  NONE - A REQUEST THAT FAILS VALIDATION
003700*                        IS SIMPLY NOT ACTIONED; BK-REQUEST-RECORD
003800*                        CARRIES NO REJECT-REASON FIELD.
003900*
004000*-----------------------------------------------------------
004100*  CHANGE LOG
004200*-----------------------------------------------------------
004300* 21/01/86 RPF -     ORIGINAL ISSUE FOR THE ECLIS CONVERSION,
004400*                    REQUEST EC-001.
004500* 05/05/89 RPF -     ACC-KIND NOW FOLDED TO UPPER CASE ON ENTRY
004600*                    SO "business"/"BUSINESS" DO NOT CREATE TWO
004700*                    DIFFERENT KIND VALUES ON FILE.
004800* 14/02/95 RPF -     NEXT ACCOUNT ID MOVED TO A MAX-SCAN, WAS A
004900*                    STAND-ALONE COUNTER RECORD THAT GOT OUT OF
005000*                    STEP AFTER A BAD RERUN.
005100* 30/12/98 RPF - Y2K ACC-CREATED CENTURY DIGITS CONFIRMED FULL 4
005200*                    DIGIT YEAR, NO CHANGE NEEDED.
005300* 22/04/26 RPF -     ADDED REQ-IS-LIST-ACCOUNTS (LA) HANDLING,
005400*                    WRITES TO RPTOUT LIKE BK010'S HISTORY PATH.
005500*
005600 ENVIRONMENT             DIVISION.
005700*================================
005800*
005900     COPY "envdiv.cob".
006000*
006100 INPUT-OUTPUT            SECTION.
006200*
006300 FILE-CONTROL.
006400     COPY "selbkacc.cob".
006500     COPY "selbkrpt.cob".
006600*
006700 DATA                    DIVISION.
006800*================================
006900*
007000 FILE SECTION.
007100*
007200     COPY "fdbkacc.cob".
007300     COPY "fdbkrpt.cob".
007400*
007500 WORKING-STORAGE SECTION.
007600*-----------------------
007700*
007800 77  PROG-NAME               PIC X(15) VALUE "BK030 (1.0.02)".
007900*
008000 01  WS-SWITCHES.
008100     03  WS-ACC-EOF          PIC X(01) VALUE "N".
008200     88  ACC-AT-EOF              VALUE "Y".
008300     03  WS-ACCT-FOUND       PIC X(01) VALUE "N".
008400     88  ACCT-IS-FOUND           VALUE "Y".
008500     03  FILLER              PIC X(04).
008600*
008700 01  WS-COUNTERS              COMP.
008800     03  WS-MAX-ACC-ID       PIC 9(06) VALUE ZERO.
008900     03  WS-LIST-COUNT       PIC 9(05) VALUE ZERO.
009000*
009100 01  WS-SYSTEM-DATE           PIC 9(08).
009200 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
009300     03  WS-SYS-CCYY          PIC 9(04).
009400     03  WS-SYS-MM            PIC 9(02).
009500     03  WS-SYS-DD            PIC 9(02).
009600 01  WS-SYSTEM-TIME           PIC 9(08).
009700 01  WS-SYSTEM-TIME-R REDEFINES WS-SYSTEM-TIME.
009800     03  WS-SYS-HH            PIC 9(02).
009900     03  WS-SYS-MI            PIC 9(02).
010000     03  WS-SYS-SS            PIC 9(02).
010100     03  FILLER               PIC 9(02).
010200*
010300 01  WS-KIND-WORK             PIC X(10).
010400*
010500     COPY "wsbkrpt.cob".
010600*
010700 LINKAGE SECTION.
010800*==============
010900*
011000     COPY "wsnames.cob".
011100     COPY "wscall.cob".
011200     COPY "wsbkreq.cob".
011300*
011400 PROCEDURE DIVISION USING WS-CALLING-DATA
011500                           FILE-DEFS
011600                           BK-REQUEST-RECORD.
011700*========================================
011800*
011900 A000-MAIN.
012000     EVALUATE  TRUE
012100         WHEN  REQ-IS-CREATE-ACCT
012200               PERFORM B000-CREATE-ACCOUNT THRU B000-EXIT
012300         WHEN  REQ-IS-SET-ACTIVE
012400               PERFORM C000-SET-ACTIVE THRU C000-EXIT
012500         WHEN  REQ-IS-LIST-ACCOUNTS
012600               PERFORM D000-LIST-ACCOUNTS THRU D000-EXIT
012700     END-EVALUATE.
012800     GO TO     ZZ000-END-OF-JOB.
012900*
013000*-----------------------------------------------------------
013100*  CREATE ACCOUNT - U3.  Kind and label required, kind
013200*  folded to upper case, next id by max-scan, optionally
013300*  left active per Reqa-Set-Active (new accounts are always
013400*  written active=1, Reqa-Set-Active only affects whether
013500*  this program treats the create as the owner's chosen
013600*  account - there is no separate "current account" field
013700*  on BK-Account-Record to persist, so no further file
013800*  update is needed beyond the write itself).
013900*-----------------------------------------------------------
014000 B000-CREATE-ACCOUNT.
014100     IF        REQA-KIND = SPACE OR REQA-LABEL = SPACE
014200               GO TO B000-EXIT.
014300*
014400     MOVE      REQA-KIND TO WS-KIND-WORK.
014500     INSPECT   WS-KIND-WORK
014600               CONVERTING "abcdefghijklmnopqrstuvwxyz"
014700               TO         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014800*
014900     PERFORM   B100-FIND-NEXT-ACC-ID THRU B100-EXIT.
015000     ACCEPT    WS-SYSTEM-DATE FROM DATE YYYYMMDD.
015100     ACCEPT    WS-SYSTEM-TIME FROM TIME.
015200*
015300     OPEN      EXTEND ACCOUNTS-FILE.
015400     IF        BK-ACC-STATUS = "05" OR "35"
015500               OPEN OUTPUT ACCOUNTS-FILE.
015600     MOVE      WS-MAX-ACC-ID       TO ACC-ID.
015700     MOVE      REQA-OWNER-TG-ID    TO ACC-OWNER-TG-ID.
015800     MOVE      WS-KIND-WORK        TO ACC-KIND.
015900     MOVE      REQA-LABEL          TO ACC-LABEL.
016000     MOVE      1                   TO ACC-ACTIVE.
016100     MOVE      WS-SYS-CCYY         TO ACC-CREATED-YR.
016200     MOVE      WS-SYS-MM           TO ACC-CREATED-MO.
016300     MOVE      WS-SYS-DD           TO ACC-CREATED-DY.
016400     MOVE      WS-SYS-HH           TO ACC-CREATED-HH.
016500     MOVE      WS-SYS-MI           TO ACC-CREATED-MI.
016600     MOVE      WS-SYS-SS           TO ACC-CREATED-SS.
016700     WRITE     BK-ACCOUNT-RECORD.
016800     CLOSE     ACCOUNTS-FILE.
016900 B000-EXIT.
017000     EXIT.
017100*
017200 B100-FIND-NEXT-ACC-ID.
017300     MOVE      ZERO TO WS-MAX-ACC-ID.
017400     MOVE      "N" TO WS-ACC-EOF.
017500     OPEN      INPUT ACCOUNTS-FILE.
017600     IF        BK-ACC-STATUS NOT = "00"
017700               GO TO B100-GOT-MAX.
017800*
017900     PERFORM   B110-SCAN-MAX-ACC-ID THRU B110-EXIT
018000               UNTIL ACC-AT-EOF.
018100     CLOSE     ACCOUNTS-FILE.
018200*
018300 B100-GOT-MAX.
018400     ADD       1 TO WS-MAX-ACC-ID.
018500 B100-EXIT.
018600     EXIT.
018700*
018800 B110-SCAN-MAX-ACC-ID.
018900     READ      ACCOUNTS-FILE
019000               AT END
019100               MOVE "Y" TO WS-ACC-EOF
019200               GO TO B110-EXIT.
019300*
019400     IF        ACC-ID > WS-MAX-ACC-ID
019500               MOVE ACC-ID TO WS-MAX-ACC-ID.
019600 B110-EXIT.
019700     EXIT.
019800*
019900*-----------------------------------------------------------
020000*  SET ACTIVE - U3.  Reactivate an owner's own account;
020100*  error (left in Req-Reject-Reason via the caller) unless
020200*  it belongs to the owner and is already on file active.
020300*-----------------------------------------------------------
020400 C000-SET-ACTIVE.
020500     MOVE      "N" TO WS-ACCT-FOUND.
020600     MOVE      "N" TO WS-ACC-EOF.
020700     OPEN      I-O ACCOUNTS-FILE.
020800     IF        BK-ACC-STATUS NOT = "00"
020900               GO TO C000-EXIT.
021000*
021100     PERFORM   C100-SCAN-FOR-ACCOUNT THRU C100-EXIT
021200               UNTIL ACC-AT-EOF OR ACCT-IS-FOUND.
021300     CLOSE     ACCOUNTS-FILE.
021400 C000-EXIT.
021500     EXIT.
021600*
021700 C100-SCAN-FOR-ACCOUNT.
021800     READ      ACCOUNTS-FILE
021900               AT END
022000               MOVE "Y" TO WS-ACC-EOF
022100               GO TO C100-EXIT.
022200*
022300     IF        ACC-ID = REQA-ACC-ID
022400        AND    ACC-OWNER-TG-ID = REQ-INITIATOR
022500        AND    ACC-IS-ACTIVE
022600               MOVE "Y" TO WS-ACCT-FOUND.
022700 C100-EXIT.
022800     EXIT.
022900*
023000*-----------------------------------------------------------
023100*  LIST ACCOUNTS - U3.  All accounts owned by Reqa-Owner-Tg-Id,
023200*  ascending id (file is already in that order), each row
023300*  flagged ACTIVE or CLOSED.
023400*-----------------------------------------------------------
023500 D000-LIST-ACCOUNTS.
023600     MOVE      ZERO TO WS-LIST-COUNT.
023700     MOVE      "N" TO WS-ACC-EOF.
023800     OPEN      INPUT ACCOUNTS-FILE.
023900     IF        BK-ACC-STATUS NOT = "00"
024000               GO TO D000-EXIT.
024100*
024200     OPEN      EXTEND RPTOUT-FILE.
024300     IF        BK-RPT-STATUS = "05" OR "35"
024400               OPEN OUTPUT RPTOUT-FILE.
024500     PERFORM   D100-LIST-ONE-ACCOUNT THRU D100-EXIT
024600               UNTIL ACC-AT-EOF.
024700     CLOSE     RPTOUT-FILE.
024800     CLOSE     ACCOUNTS-FILE.
024900 D000-EXIT.
025000     EXIT.
025100*
025200 D100-LIST-ONE-ACCOUNT.
025300     READ      ACCOUNTS-FILE
025400               AT END
025500               MOVE "Y" TO WS-ACC-EOF
025600               GO TO D100-EXIT.
025700*
025800     IF        ACC-OWNER-TG-ID NOT = REQA-OWNER-TG-ID
025900               GO TO D100-EXIT.
026000*
026100     ADD       1 TO WS-LIST-COUNT.
026200     MOVE      SPACE TO BK-ACCT-LIST-LINE.
026300     MOVE      ACC-ID TO ALL-ACC-ID.
026400     MOVE      ACC-LABEL TO ALL-LABEL.
026500     MOVE      ACC-KIND TO ALL-KIND.
026600     IF        ACC-IS-ACTIVE
026700               MOVE "ACTIVE  " TO ALL-ACTIVE-FLAG
026800     ELSE
026900               MOVE "CLOSED  " TO ALL-ACTIVE-FLAG
027000     END-IF.
027100     WRITE     BK-REPORT-LINE FROM BK-ACCT-LIST-LINE.
027200 D100-EXIT.
027300     EXIT.
027400*
027500 ZZ000-END-OF-JOB.
027600     EXIT PROGRAM.
