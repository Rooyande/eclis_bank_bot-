000100****************************************************************
000200*                                                               *
000300*                 ECLIS BANKING SYSTEM                          *
000400*            Run Date Validation Subroutine                     *
000500*        Checks a CCYYMMDD date for a valid calendar day,       *
000600*        zeroing it out on any error.  No intrinsic             *
000700*        FUNCTIONs used - leap year tested by arithmetic.       *
000800*                                                                *
000900****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400     PROGRAM-ID.         BK004.
001500*
001600*    AUTHOR.             R P FOWLER, FOR ECLIS DATA PROCESSING.
001700*
001800*    INSTALLATION.       ECLIS BANKING SYSTEM, BATCH SUITE.
001900*
002000*    DATE-WRITTEN.       14/01/1986.
002100*
002200*    DATE-COMPILED.
002300*
002400*    SECURITY.           COPYRIGHT (C) 1986-2026, ECLIS DATA
002500*                        PROCESSING.  FOR INTERNAL USE ONLY.
002600*
002700*    REMARKS.            VALIDATES THE RUN DATE ACCEPTED BY
002800*                        BK000 AT START OF DAY.  CCYYMMDD IN,
002900*                        CCYYMMDD OUT, ZERO IF BAD.
003000*
003100*    CALLED MODULES.     NONE.
003200*
003300*    ERROR MESSAGES USED.  NONE - CALLER TESTS FOR ZERO.
003400*
003500*-----------------------------------------------------------
003600*  CHANGE LOG
003700*-----------------------------------------------------------
003800* 14/01/86 RPF -     ORIGINAL ISSUE, REQUEST EC-001.  TAKEN
003900*                    FROM THE COMMON DATE ROUTINE BUT REBUILT
004000*                    WITHOUT INTRINSIC FUNCTIONS TO MATCH THE
004100*                    RUN-TIME LIBRARY ON THE BATCH MACHINE.
004200* 21/09/88 RPF -     WS-DAYS-IN-MONTH MADE A COMP TABLE.
004300* 30/12/98 RPF - Y2K CCYY NOW TAKEN AS A FULL 4 DIGIT YEAR
004400*                    THROUGHOUT - NO MORE 2 DIGIT WINDOW.
004500* 08/05/05 RPF -     LEAP YEAR TEST CORRECTED FOR CENTURY
004600*                    YEARS NOT DIVISIBLE BY 400 (WAS ACCEPTING
004700*                    1900 AS A LEAP YEAR).
004800* 24/03/26 RPF -     ALL-ZERO INPUT NOW REJECTED BEFORE THE FIELD-BY-
004900*                    FIELD CHECKS - BK000 SENDS ZERO WHEN NO RUN DATE
005000*                    WAS SUPPLIED ON TRANSREQ AND THAT WAS SLIPPING
005100*                    THROUGH AS "01/00/0000", WRONGLY PASSING MM/DD.
005200*
005300 ENVIRONMENT             DIVISION.
005400*================================
005500*
005600     COPY "envdiv.cob".
005700*
005800 DATA                    DIVISION.
005900*================================
006000*
006100 WORKING-STORAGE SECTION.
006200*-----------------------
006300*
006400 77  PROG-NAME               PIC X(15) VALUE "BK004 (1.0.03)".
006500*
006600 01  WS-MONTH-TABLE.
006700     03  FILLER              PIC X(24)
006800         VALUE "312831303130313130313031".
006900 01  WS-MONTH-TABLE-R REDEFINES WS-MONTH-TABLE.
007000     03  WS-DAYS-IN-MONTH    PIC 99 COMP OCCURS 12 TIMES.
007100*
007200*    RAW TWO-CHAR-PER-MONTH VIEW OF THE SAME TABLE, KEPT FOR THE
007300*    OVERNIGHT TABLE-DUMP UTILITY WHICH PRINTS IT AS TEXT AND DOES
007400*    NOT CARE THAT THE ENTRIES ARE REALLY COMP.
007500 01  WS-MONTH-TABLE-ALT-R REDEFINES WS-MONTH-TABLE.
007600     03  WS-MONTH-TEXT       PIC X(02) OCCURS 12 TIMES.
007700*
007800 01  WS-WORK-FIELDS          COMP.
007900     03  WS-LEAP-TEST-1      PIC 9(04).
008000     03  WS-LEAP-TEST-2      PIC 9(04).
008100     03  WS-LEAP-TEST-3      PIC 9(04).
008200     03  WS-MAX-DAY          PIC 99.
008300*
008400 01  WS-LEAP-SWITCH          PIC X(01) VALUE "N".
008500 88  WS-IS-LEAP-YEAR             VALUE "Y".
008600*
008700 LINKAGE SECTION.
008800*==============
008900*
009000 01  WS-RUN-DATE-BIN         COMP.
009100     03  WS-RUN-DATE.
009200         05  WS-RUN-DATE-CCYY   PIC 9(04).
009300         05  WS-RUN-DATE-MM     PIC 9(02).
009400         05  WS-RUN-DATE-DD     PIC 9(02).
009500*
009600*    SINGLE-FIELD NUMERIC VIEW OF THE SAME DATE, USED BELOW FOR A
009700*    QUICK ALL-ZERO REJECT BEFORE THE CCYY/MM/DD FIELDS ARE PICKED
009800*    APART ONE AT A TIME.
009900 01  WS-RUN-DATE-NUM-R REDEFINES WS-RUN-DATE-BIN.
010000     03  WS-RUN-DATE-NUM     PIC 9(08).
010100*
010200 PROCEDURE DIVISION USING WS-RUN-DATE-BIN.
010300*========================================
010400*
010500 A000-VALIDATE-DATE.
010600     IF        WS-RUN-DATE-NUM = ZERO
010700               GO TO A000-BAD-DATE.
010800     IF        WS-RUN-DATE-MM < 01 OR > 12
010900               GO TO A000-BAD-DATE.
011000     IF        WS-RUN-DATE-DD < 01 OR > 31
011100               GO TO A000-BAD-DATE.
011200     IF        WS-RUN-DATE-CCYY < 1900 OR > 2099
011300               GO TO A000-BAD-DATE.
011400*
011500     PERFORM   B000-TEST-LEAP-YEAR THRU B000-EXIT.
011600*
011700     MOVE      WS-DAYS-IN-MONTH (WS-RUN-DATE-MM) TO WS-MAX-DAY.
011800     IF        WS-RUN-DATE-MM = 02 AND WS-IS-LEAP-YEAR
011900               ADD 1 TO WS-MAX-DAY.
012000*
012100     IF        WS-RUN-DATE-DD > WS-MAX-DAY
012200               GO TO A000-BAD-DATE.
012300*
012400     GO TO     A000-EXIT.
012500*
012600 A000-BAD-DATE.
012700     MOVE      ZERO TO WS-RUN-DATE.
012800*
012900 A000-EXIT.
013000     GO TO     ZZ000-END-OF-JOB.
013100*
013200 B000-TEST-LEAP-YEAR.
013300     MOVE      "N" TO WS-LEAP-SWITCH.
013400     DIVIDE    WS-RUN-DATE-CCYY BY 4
013500               GIVING WS-LEAP-TEST-1
013600               REMAINDER WS-LEAP-TEST-1.
013700     IF        WS-LEAP-TEST-1 NOT = ZERO
013800               GO TO B000-EXIT.
013900*
014000     DIVIDE    WS-RUN-DATE-CCYY BY 100
014100               GIVING WS-LEAP-TEST-2
014200               REMAINDER WS-LEAP-TEST-2.
014300     IF        WS-LEAP-TEST-2 NOT = ZERO
014400               MOVE "Y" TO WS-LEAP-SWITCH
014500               GO TO B000-EXIT.
014600*
014700     DIVIDE    WS-RUN-DATE-CCYY BY 400
014800               GIVING WS-LEAP-TEST-3
014900               REMAINDER WS-LEAP-TEST-3.
015000     IF        WS-LEAP-TEST-3 = ZERO
015100               MOVE "Y" TO WS-LEAP-SWITCH.
015200*
015300 B000-EXIT.
015400     EXIT.
015500*
015600 ZZ000-END-OF-JOB.
015700     EXIT PROGRAM.
