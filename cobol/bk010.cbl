000100****************************************************************
000200*                                                               *
000300*                 ECLIS BANKING SYSTEM                          *
000400*                   Ledger Engine                               *
000500*        Derives account balances from the ledger,              *
000600*        posts validated transfers, and builds the              *
000700*        7-day activity history.                                *
000800*                                                                *
000900****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400     PROGRAM-ID.         BK010.
001500*
001600*    AUTHOR.             R P FOWLER, FOR ECLIS DATA PROCESSING.
001700*
001800*    INSTALLATION.       ECLIS BANKING SYSTEM, BATCH SUITE.
001900*
002000*    DATE-WRITTEN.       16/01/1986.
002100*
002200*    DATE-COMPILED.
002300*
002400*    SECURITY.           COPYRIGHT (C) 1986-2026, ECLIS DATA
002500*                        PROCESSING.  FOR INTERNAL USE ONLY.
002600*
002700*    REMARKS.            POSTS A SINGLE LEDGER TRANSFER OR
002800*                        BUILDS A 7-DAY HISTORY LISTING,
002900*                        SELECTED BY LDG-FUNCTION.  CALLED BY
003000*                        BK000 DIRECT, AND BY BK020/BK040 FOR
003100*                        PAYROLL PAYMENTS AND FORCED POOL
003200*                        GIVES.
003300*
003400*    CALLED MODULES.     BK060.
003500*
003600*    FILES USED.         ACCOUNTS.  LEDGER.  RPTOUT.
003700*
003800*    ERROR MESSAGES USED.  NONE - REJECT REASON RETURNED IN
003900*                        XFR-REJECT-REASON.
004000*
004100*-----------------------------------------------------------
004200*  CHANGE LOG
004300*-----------------------------------------------------------
004400* 16/01/86 RPF -     ORIGINAL ISSUE FOR THE ECLIS CONVERSION,
004500*                    REQUEST EC-001.  REPORT SECTION OF THE
004600*                    OLD CHECK REGISTER REPLACED BY PLAIN
004700*                    PRINT-LINE WRITES - NO REPORT WRITER
004800*                    NEEDED FOR A SINGLE RECEIPT A TIME.
004900* 02/07/88 RPF -     WS-LEDGER-BALANCE AND WS-MAX-RECEIPT MADE
005000*                    COMP, WERE DISPLAY AND SLOW ON THE BUSY
005100*                    ACCOUNTS.
005200* 19/11/91 RPF -     FORCED TRANSFERS NOW SKIP B140 BALANCE
005300*                    CHECK ENTIRELY RATHER THAN JUST IGNORING
005400*                    THE RESULT - MATCHES RULE U1.5 EXACTLY.
005500* 25/02/26 RPF -     ADDED LDG-IS-HISTORY PATH (C000 SERIES)
005600*                    WRITING THE 7-DAY LISTING TO RPTOUT.
005700* 30/12/98 RPF - Y2K TX-TS CENTURY DIGITS CONFIRMED FULL 4
005800*                    DIGIT YEAR THROUGHOUT, NO CHANGE NEEDED.
005900* 05/06/26 RPF -     C130 REBUILT - RPT-HISTORY-LINE WAS A
006000*                    COLUMNAR DUMP OF THE FIELDS, NOT THE
006100*                    PIPE-DELIMITED LINE THE RUN BOOK CALLS
006200*                    FOR.  NOW STRINGS DIRECTION, AMOUNT,
006300*                    STATUS, COUNTERPARTY AND RECEIPT NO
006400*                    TOGETHER WITH THE " | " SEPARATORS.
006500*
006600 ENVIRONMENT             DIVISION.
006700*================================
006800*
006900     COPY "envdiv.cob".
007000*
007100 INPUT-OUTPUT            SECTION.
007200*
007300 FILE-CONTROL.
007400     COPY "selbkacc.cob".
007500     COPY "selbktrn.cob".
007600     COPY "selbkrpt.cob".
007700*
007800 DATA                    DIVISION.
007900*================================
008000*
008100 FILE SECTION.
008200*
008300     COPY "fdbkacc.cob".
008400     COPY "fdbktrn.cob".
008500     COPY "fdbkrpt.cob".
008600*
008700 WORKING-STORAGE SECTION.
008800*-----------------------
008900*
009000 77  PROG-NAME               PIC X(15) VALUE "BK010 (1.0.05)".
009100*
009200 01  WS-SWITCHES.
009300     03  WS-ACC-EOF          PIC X(01) VALUE "N".
009400     88  ACC-AT-EOF              VALUE "Y".
009500     03  WS-TRN-EOF          PIC X(01) VALUE "N".
009600     88  TRN-AT-EOF              VALUE "Y".
009700     03  WS-SENDER-FOUND     PIC X(01) VALUE "N".
009800     88  SENDER-IS-FOUND         VALUE "Y".
009900     03  WS-RECEIVER-FOUND   PIC X(01) VALUE "N".
010000     88  RECEIVER-IS-FOUND       VALUE "Y".
010100     03  FILLER              PIC X(04).
010200*
010300 01  WS-ACCOUNT-TABLE.
010400     03  WS-ACCOUNT-ENTRY    OCCURS 2000 TIMES
010500                             INDEXED BY WS-ACC-IX.
010600         05  WS-TBL-ACC-ID       PIC 9(06).
010700         05  WS-TBL-ACC-ACTIVE   PIC 9(01).
010800         05  WS-TBL-ACC-KIND     PIC X(10).
010900         05  WS-TBL-ACC-LABEL    PIC X(20).
011000         05  FILLER              PIC X(03).
011100*
011200 01  WS-TABLE-COUNTS          COMP.
011300     03  WS-ACCOUNT-COUNT    PIC 9(05) VALUE ZERO.
011400*
011500 01  WS-AMOUNTS               COMP.
011600     03  WS-LEDGER-BALANCE   PIC S9(11) VALUE ZERO.
011700     03  WS-MAX-RECEIPT      PIC 9(13) VALUE ZERO.
011800     03  WS-HISTORY-COUNT    PIC 9(04) VALUE ZERO.
011900     03  WS-PRINT-COUNT      PIC 9(04) VALUE ZERO.
012000*
012100 01  WS-SYSTEM-DATE           PIC 9(08).
012200 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
012300     03  WS-SYS-CCYY          PIC 9(04).
012400     03  WS-SYS-MM            PIC 9(02).
012500     03  WS-SYS-DD            PIC 9(02).
012600 01  WS-SYSTEM-TIME           PIC 9(08).
012700 01  WS-SYSTEM-TIME-R REDEFINES WS-SYSTEM-TIME.
012800     03  WS-SYS-HH            PIC 9(02).
012900     03  WS-SYS-MI            PIC 9(02).
013000     03  WS-SYS-SS            PIC 9(02).
013100     03  FILLER               PIC 9(02).
013200*
013300 01  WS-CUTOFF-DATE-BIN       COMP.
013400     03  WS-CUTOFF-DATE.
013500         05  WS-CUTOFF-CCYY      PIC 9(04).
013600         05  WS-CUTOFF-MM        PIC 9(02).
013700         05  WS-CUTOFF-DD        PIC 9(02).
013800*
013900 01  WS-HISTORY-TABLE.
014000     03  WS-HIST-ENTRY       OCCURS 50 TIMES
014100                             INDEXED BY WS-HIST-IX.
014200         05  WS-HIST-DIR         PIC X(03).
014300         05  WS-HIST-AMOUNT      PIC 9(09).
014400         05  WS-HIST-STATUS      PIC X(08).
014500         05  WS-HIST-OTHER-ACC   PIC 9(06).
014600         05  WS-HIST-RECEIPT-NO  PIC 9(13).
014700         05  FILLER              PIC X(04).
014800*
014900 01  WS-REQ-STATUS-FIELDS.
015000     03  BK-ACC-STATUS       PIC X(02).
015100     03  BK-TRN-STATUS       PIC X(02).
015200     03  BK-RPT-STATUS       PIC X(02).
015300     03  FILLER              PIC X(04).
015400*
015500*    WORK AREA FOR LEFT-JUSTIFYING THE EDITED HISTORY AMOUNT
015600*    BEFORE IT GOES INTO THE PIPE-DELIMITED TEXT LINE - NO
015700*    INTRINSIC FUNCTIONS, SO THE LEADING SPACES ARE COUNTED
015800*    AND REFERENCE-MODIFIED OFF INSTEAD.
015900 01  WS-HIST-LINE-WORK.
016000     03  WS-AMT-WORK         PIC X(11).
016100     03  FILLER              PIC X(04).
016200*
016300 77  WS-AMT-LEAD             PIC 99 COMP.
016400*
016500     COPY "wsbkrpt.cob".
016600     COPY "wsbkldg.cob".
016700*
016800 LINKAGE SECTION.
016900*==============
017000*
017100     COPY "wsnames.cob".
017200     COPY "wscall.cob".
017300*
017400 PROCEDURE DIVISION USING WS-CALLING-DATA
017500                           FILE-DEFS
017600                           BK-LEDGER-LINKAGE.
017700*========================================
017800*
017900 A000-MAIN.
018000     PERFORM   A100-LOAD-ACCOUNTS THRU A100-EXIT.
018100*
018200     IF        LDG-IS-TRANSFER
018300               PERFORM B100-POST-TRANSFER THRU B100-EXIT
018400     ELSE
018500               IF      LDG-IS-HISTORY
018600                       PERFORM C100-BUILD-HISTORY THRU C100-EXIT
018700               END-IF
018800     END-IF.
018900*
019000     GO TO     ZZ000-END-OF-JOB.
019100*
019200 A100-LOAD-ACCOUNTS.
019300     MOVE      ZERO TO WS-ACCOUNT-COUNT.
019400     MOVE      "N" TO WS-ACC-EOF.
019500     OPEN      INPUT ACCOUNTS-FILE.
019600     IF        BK-ACC-STATUS NOT = "00"
019700               GO TO A100-EXIT.
019800*
019900     PERFORM   A110-READ-ACCOUNT THRU A110-EXIT
020000               UNTIL ACC-AT-EOF.
020100     CLOSE     ACCOUNTS-FILE.
020200*
020300 A100-EXIT.
020400     EXIT.
020500*
020600 A110-READ-ACCOUNT.
020700     READ      ACCOUNTS-FILE
020800               AT END
020900               MOVE "Y" TO WS-ACC-EOF
021000               GO TO A110-EXIT.
021100*
021200     ADD       1 TO WS-ACCOUNT-COUNT.
021300     SET       WS-ACC-IX TO WS-ACCOUNT-COUNT.
021400     MOVE      ACC-ID        TO WS-TBL-ACC-ID (WS-ACC-IX).
021500     MOVE      ACC-ACTIVE    TO WS-TBL-ACC-ACTIVE (WS-ACC-IX).
021600     MOVE      ACC-KIND      TO WS-TBL-ACC-KIND (WS-ACC-IX).
021700     MOVE      ACC-LABEL     TO WS-TBL-ACC-LABEL (WS-ACC-IX).
021800*
021900 A110-EXIT.
022000     EXIT.
022100*
022200 B100-POST-TRANSFER.
022300     MOVE      SPACE TO XFR-REJECT-REASON.
022400     PERFORM   B110-EDIT-AMOUNT THRU B110-EXIT.
022500     IF        XFR-REJECT-REASON NOT = SPACE
022600               GO TO B100-REJECTED.
022700*
022800     PERFORM   B120-EDIT-DESC THRU B120-EXIT.
022900     IF        XFR-REJECT-REASON NOT = SPACE
023000               GO TO B100-REJECTED.
023100*
023200     PERFORM   B130-EDIT-ACCOUNTS THRU B130-EXIT.
023300     IF        XFR-REJECT-REASON NOT = SPACE
023400               GO TO B100-REJECTED.
023500*
023600     IF        NOT XFR-IS-FORCED
023700               PERFORM B140-CHECK-FUNDS THRU B140-EXIT
023800               IF      XFR-REJECT-REASON NOT = SPACE
023900                       GO TO B100-REJECTED
024000               END-IF
024100     END-IF.
024200*
024300     PERFORM   B150-FIND-NEXT-RECEIPT THRU B150-EXIT.
024400     PERFORM   B160-APPEND-LEDGER-ROW THRU B160-EXIT.
024500     PERFORM   B170-PRINT-RECEIPT THRU B170-EXIT.
024600     GO TO     B100-EXIT.
024700*
024800 B100-REJECTED.
024900     MOVE      "FAILED  " TO XFR-RESULT-STATUS.
025000*
025100 B100-EXIT.
025200     EXIT.
025300*
025400 B110-EDIT-AMOUNT.
025500     IF        XFR-AMOUNT NOT > ZERO
025600               MOVE "AMOUNT MUST BE > 0" TO XFR-REJECT-REASON.
025700 B110-EXIT.
025800     EXIT.
025900*
026000 B120-EDIT-DESC.
026100     IF        XFR-DESC = SPACE
026200               MOVE "DESCRIPTION IS REQUIRED" TO XFR-REJECT-REASON.
026300 B120-EXIT.
026400     EXIT.
026500*
026600 B130-EDIT-ACCOUNTS.
026700     MOVE      "N" TO WS-SENDER-FOUND.
026800     MOVE      "N" TO WS-RECEIVER-FOUND.
026900     PERFORM   B135-SEARCH-ONE-ACCOUNT THRU B135-EXIT
027000               VARYING WS-ACC-IX FROM 1 BY 1
027100               UNTIL WS-ACC-IX > WS-ACCOUNT-COUNT.
027200*
027300     IF        NOT SENDER-IS-FOUND
027400               MOVE "SENDER ACCOUNT NOT FOUND" TO XFR-REJECT-REASON
027500               GO TO B130-EXIT.
027600     IF        NOT RECEIVER-IS-FOUND
027700               MOVE "RECEIVER ACCOUNT NOT FOUND" TO XFR-REJECT-REASON.
027800 B130-EXIT.
027900     EXIT.
028000*
028100 B135-SEARCH-ONE-ACCOUNT.
028200     IF        WS-TBL-ACC-ID (WS-ACC-IX) = XFR-FROM-ACC
028300        AND    WS-TBL-ACC-ACTIVE (WS-ACC-IX) = 1
028400               MOVE "Y" TO WS-SENDER-FOUND.
028500     IF        WS-TBL-ACC-ID (WS-ACC-IX) = XFR-TO-ACC
028600        AND    WS-TBL-ACC-ACTIVE (WS-ACC-IX) = 1
028700               MOVE "Y" TO WS-RECEIVER-FOUND.
028800 B135-EXIT.
028900     EXIT.
029000*
029100 B140-CHECK-FUNDS.
029200     MOVE      XFR-FROM-ACC TO HIS-ACCOUNT-ID.
029300     PERFORM   B145-DERIVE-BALANCE THRU B145-EXIT.
029400     IF        WS-LEDGER-BALANCE < XFR-AMOUNT
029500               MOVE "INSUFFICIENT FUNDS" TO XFR-REJECT-REASON.
029600 B140-EXIT.
029700     EXIT.
029800*
029900 B145-DERIVE-BALANCE.
030000     MOVE      ZERO TO WS-LEDGER-BALANCE.
030100     MOVE      "N" TO WS-TRN-EOF.
030200     OPEN      INPUT LEDGER-FILE.
030300     IF        BK-TRN-STATUS NOT = "00"
030400               GO TO B145-EXIT.
030500*
030600     PERFORM   B146-ACCUMULATE-ROW THRU B146-EXIT
030700               UNTIL TRN-AT-EOF.
030800     CLOSE     LEDGER-FILE.
030900*
031000 B145-EXIT.
031100     EXIT.
031200*
031300 B146-ACCUMULATE-ROW.
031400     READ      LEDGER-FILE
031500               AT END
031600               MOVE "Y" TO WS-TRN-EOF
031700               GO TO B146-EXIT.
031800*
031900     IF        TRN-STATUS-SUCCESS OR TRN-STATUS-FORCED
032000               IF      TRN-TO-ACC = HIS-ACCOUNT-ID
032100                       ADD TRN-AMOUNT TO WS-LEDGER-BALANCE
032200               END-IF
032300               IF      TRN-FROM-ACC = HIS-ACCOUNT-ID
032400                       SUBTRACT TRN-AMOUNT FROM WS-LEDGER-BALANCE
032500               END-IF
032600     END-IF.
032700 B146-EXIT.
032800     EXIT.
032900*
033000 B150-FIND-NEXT-RECEIPT.
033100     MOVE      ZERO TO WS-MAX-RECEIPT.
033200     MOVE      "N" TO WS-TRN-EOF.
033300     OPEN      INPUT LEDGER-FILE.
033400     IF        BK-TRN-STATUS NOT = "00"
033500               GO TO B150-GOT-MAX.
033600*
033700     PERFORM   B155-SCAN-MAX-RECEIPT THRU B155-EXIT
033800               UNTIL TRN-AT-EOF.
033900     CLOSE     LEDGER-FILE.
034000*
034100 B150-GOT-MAX.
034200     ADD       1 TO WS-MAX-RECEIPT GIVING XFR-RECEIPT-NO.
034300 B150-EXIT.
034400     EXIT.
034500*
034600 B155-SCAN-MAX-RECEIPT.
034700     READ      LEDGER-FILE
034800               AT END
034900               MOVE "Y" TO WS-TRN-EOF
035000               GO TO B155-EXIT.
035100*
035200     IF        TRN-RECEIPT-NO > WS-MAX-RECEIPT
035300               MOVE TRN-RECEIPT-NO TO WS-MAX-RECEIPT.
035400 B155-EXIT.
035500     EXIT.
035600*
035700 B160-APPEND-LEDGER-ROW.
035800     ACCEPT    WS-SYSTEM-DATE FROM DATE YYYYMMDD.
035900     ACCEPT    WS-SYSTEM-TIME FROM TIME.
036000     IF        XFR-IS-FORCED
036100               MOVE "FORCED  " TO TRN-STATUS
036200               MOVE 1          TO TRN-FORCED
036300     ELSE
036400               MOVE "SUCCESS " TO TRN-STATUS
036500               MOVE 0          TO TRN-FORCED
036600     END-IF.
036700*
036800     MOVE      XFR-RECEIPT-NO   TO TRN-RECEIPT-NO.
036900     MOVE      WS-SYS-CCYY      TO TRN-TS-YR.
037000     MOVE      WS-SYS-MM        TO TRN-TS-MO.
037100     MOVE      WS-SYS-DD        TO TRN-TS-DY.
037200     MOVE      WS-SYS-HH        TO TRN-TS-HH.
037300     MOVE      WS-SYS-MI        TO TRN-TS-MI.
037400     MOVE      WS-SYS-SS        TO TRN-TS-SS.
037500     MOVE      XFR-FROM-ACC     TO TRN-FROM-ACC.
037600     MOVE      XFR-TO-ACC       TO TRN-TO-ACC.
037700     MOVE      XFR-AMOUNT       TO TRN-AMOUNT.
037800     MOVE      XFR-DESC         TO TRN-DESC.
037900     MOVE      XFR-INITIATOR    TO TRN-CREATED-BY.
038000*
038100     OPEN      EXTEND LEDGER-FILE.
038200     IF        BK-TRN-STATUS = "05" OR "35"
038300               OPEN OUTPUT LEDGER-FILE.
038400     WRITE     BK-LEDGER-RECORD.
038500     CLOSE     LEDGER-FILE.
038600*
038700     IF        XFR-IS-FORCED
038800               MOVE "FORCED  " TO XFR-RESULT-STATUS
038900     ELSE
039000               MOVE "SUCCESS " TO XFR-RESULT-STATUS
039100     END-IF.
039200 B160-EXIT.
039300     EXIT.
039400*
039500 B170-PRINT-RECEIPT.
039600     CALL      "BK060" USING WS-CALLING-DATA
039700                             FILE-DEFS
039800                             BK-LEDGER-RECORD
039900                             WS-ACCOUNT-TABLE
040000                             WS-ACCOUNT-COUNT.
040100 B170-EXIT.
040200     EXIT.
040300*
040400 C100-BUILD-HISTORY.
040500     MOVE      ZERO TO WS-HISTORY-COUNT.
040600     ACCEPT    WS-SYSTEM-DATE FROM DATE YYYYMMDD.
040700     MOVE      WS-SYSTEM-DATE TO WS-CUTOFF-DATE.
040800     PERFORM   C110-SUBTRACT-SEVEN-DAYS THRU C110-EXIT.
040900*
041000     MOVE      "N" TO WS-TRN-EOF.
041100     OPEN      INPUT LEDGER-FILE.
041200     IF        BK-TRN-STATUS NOT = "00"
041300               GO TO C100-WRITE-OUT.
041400*
041500     PERFORM   C120-SCAN-LEDGER-ROW THRU C120-EXIT
041600               UNTIL TRN-AT-EOF.
041700     CLOSE     LEDGER-FILE.
041800*
041900 C100-WRITE-OUT.
042000     OPEN      OUTPUT RPTOUT-FILE.
042100     PERFORM   C130-WRITE-HISTORY-LINE THRU C130-EXIT
042200               VARYING WS-PRINT-COUNT FROM WS-HISTORY-COUNT BY -1
042300               UNTIL WS-PRINT-COUNT < 1
042400               OR WS-PRINT-COUNT < WS-HISTORY-COUNT - 29.
042500     CLOSE     RPTOUT-FILE.
042600 C100-EXIT.
042700     EXIT.
042800*
042900 C110-SUBTRACT-SEVEN-DAYS.
043000*    SIMPLE CALENDAR WALK-BACK, 7 DAYS, USING BK004'S DAY
043100*    TABLE LOGIC IS OVERKILL FOR ONE WEEK - JUST STEP DAY BY
043200*    DAY SO MONTH/YEAR ROLL-OVER IS HANDLED THE SAME WAY.
043300     PERFORM   C115-STEP-BACK-ONE-DAY THRU C115-EXIT
043400               7 TIMES.
043500 C110-EXIT.
043600     EXIT.
043700*
043800 C115-STEP-BACK-ONE-DAY.
043900     SUBTRACT  1 FROM WS-CUTOFF-DD.
044000     IF        WS-CUTOFF-DD < 1
044100               SUBTRACT 1 FROM WS-CUTOFF-MM
044200               MOVE 28 TO WS-CUTOFF-DD
044300               IF    WS-CUTOFF-MM < 1
044400                     MOVE 12 TO WS-CUTOFF-MM
044500                     SUBTRACT 1 FROM WS-CUTOFF-CCYY
044600               END-IF
044700     END-IF.
044800 C115-EXIT.
044900     EXIT.
045000*
045100 C120-SCAN-LEDGER-ROW.
045200     READ      LEDGER-FILE
045300               AT END
045400               MOVE "Y" TO WS-TRN-EOF
045500               GO TO C120-EXIT.
045600*
045700     IF        TRN-FROM-ACC NOT = HIS-ACCOUNT-ID
045800        AND    TRN-TO-ACC NOT = HIS-ACCOUNT-ID
045900               GO TO C120-EXIT.
046000     IF        TRN-TS-YR < WS-CUTOFF-CCYY
046100               GO TO C120-EXIT.
046200     IF        TRN-TS-YR = WS-CUTOFF-CCYY
046300        AND    TRN-TS-MO < WS-CUTOFF-MM
046400               GO TO C120-EXIT.
046500     IF        TRN-TS-YR = WS-CUTOFF-CCYY
046600        AND    TRN-TS-MO = WS-CUTOFF-MM
046700        AND    TRN-TS-DY < WS-CUTOFF-DD
046800               GO TO C120-EXIT.
046900     IF        WS-HISTORY-COUNT NOT < 50
047000               GO TO C120-EXIT.
047100*
047200     ADD       1 TO WS-HISTORY-COUNT.
047300     SET       WS-HIST-IX TO WS-HISTORY-COUNT.
047400     MOVE      TRN-STATUS    TO WS-HIST-STATUS (WS-HIST-IX).
047500     MOVE      TRN-AMOUNT    TO WS-HIST-AMOUNT (WS-HIST-IX).
047600     MOVE      TRN-RECEIPT-NO TO WS-HIST-RECEIPT-NO (WS-HIST-IX).
047700     IF        TRN-FROM-ACC = HIS-ACCOUNT-ID
047800               MOVE "OUT" TO WS-HIST-DIR (WS-HIST-IX)
047900               MOVE TRN-TO-ACC TO WS-HIST-OTHER-ACC (WS-HIST-IX)
048000     ELSE
048100               MOVE "IN " TO WS-HIST-DIR (WS-HIST-IX)
048200               MOVE TRN-FROM-ACC TO WS-HIST-OTHER-ACC (WS-HIST-IX)
048300     END-IF.
048400 C120-EXIT.
048500     EXIT.
048600*
048700*    BUILDS THE RUN BOOK'S PIPE-DELIMITED HISTORY LINE -
048800*    "OUT | 1,500 SOLEN | SUCCESS | other:<acct> | #<receipt>".
048900*    THE EDITED AMOUNT COMES OUT RIGHT-JUSTIFIED WITH LEADING
049000*    SPACES, SO THEY ARE COUNTED AND SKIPPED BY REFERENCE
049100*    MODIFICATION BEFORE IT GOES INTO THE STRING.
049200 C130-WRITE-HISTORY-LINE.
049300     SET       WS-HIST-IX TO WS-PRINT-COUNT.
049400     MOVE      WS-HIST-AMOUNT (WS-HIST-IX) TO BK-HISTORY-AMOUNT-ED.
049500     MOVE      BK-HISTORY-AMOUNT-ED TO WS-AMT-WORK.
049600     MOVE      ZERO TO WS-AMT-LEAD.
049700     INSPECT   WS-AMT-WORK TALLYING WS-AMT-LEAD
049800               FOR LEADING SPACE.
049900     ADD       1 TO WS-AMT-LEAD.
050000*
050100     MOVE      SPACE TO BK-HISTORY-LINE.
050200     STRING    WS-HIST-DIR (WS-HIST-IX)       DELIMITED BY SPACE
050300               " | "                          DELIMITED BY SIZE
050400               WS-AMT-WORK (WS-AMT-LEAD:)      DELIMITED BY SIZE
050500               " SOLEN | "                    DELIMITED BY SIZE
050600               WS-HIST-STATUS (WS-HIST-IX)    DELIMITED BY SPACE
050700               " | other:"                    DELIMITED BY SIZE
050800               WS-HIST-OTHER-ACC (WS-HIST-IX) DELIMITED BY SIZE
050900               " | #"                         DELIMITED BY SIZE
051000               WS-HIST-RECEIPT-NO (WS-HIST-IX) DELIMITED BY SIZE
051100               INTO RHL-TEXT.
051200     WRITE     BK-REPORT-LINE FROM BK-HISTORY-LINE.
051300 C130-EXIT.
051400     EXIT.
051500*
051600 ZZ000-END-OF-JOB.
051700     EXIT PROGRAM.
