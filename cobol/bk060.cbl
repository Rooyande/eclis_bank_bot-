000100****************************************************************
000200*                                                               *
000300*                 ECLIS BANKING SYSTEM                          *
000400*               Receipt Report Builder                          *
000500*        Called once per posted ledger movement to lay          *
000600*        down the printed receipt document on RECEIPTS.         *
000700*                                                                *
000800****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300     PROGRAM-ID.         BK060.
001400*
001500*    AUTHOR.             R P FOWLER, FOR ECLIS DATA PROCESSING.
001600*
001700*    INSTALLATION.       ECLIS BANKING SYSTEM, BATCH SUITE.
001800*
001900*    DATE-WRITTEN.       24/01/1986.
002000*
002100*    DATE-COMPILED.
002200*
002300*    SECURITY.           COPYRIGHT (C) 1986-2026, ECLIS DATA
002400*                        PROCESSING.  FOR INTERNAL USE ONLY.
002500*
002600*    REMARKS.            U6 RECEIPT DOCUMENT.  CALLED FROM
002700*                        BK010's B170-PRINT-RECEIPT FOR EVERY
002800*                        POSTED TRANSFER, WHETHER SUCCESS,
002900*                        FORCED OR FAILED.
003000*
003100*    CALLED MODULES.     NONE.
003200*
003300*    FILES USED.         RECEIPTS.
003400*
003500*    ERROR MESSAGES USED.  NONE.
003600*
003700*-----------------------------------------------------------
003800*  CHANGE LOG
003900*-----------------------------------------------------------
004000* 24/01/86 RPF -     ORIGINAL ISSUE FOR THE ECLIS CONVERSION,
004100*                    REQUEST EC-001 - SPLIT OUT OF BK010 SO THE
004200*                    LEDGER ENGINE DOES NOT CARE ABOUT PRINT
004300*                    LAYOUT.
004400* 02/09/93 RPF -     SENDER/RECEIVER LOOKUP NOW PRINTS "SYSTEM"
004500*                    OUTRIGHT WHEN THE ACCOUNT ID IS NOT ON THE
004600*                    CALLER'S TABLE, INSTEAD OF A BLANK LABEL.
004700* 30/12/98 RPF - Y2K TRN-TS ALREADY CARRIES A 4-DIGIT YEAR, NO
004800*                    CHANGE NEEDED.
004900* 11/06/26 RPF -     STATUS LINE NOW SOURCED STRAIGHT FROM
005000*                    TRN-STATUS RATHER THAN A SEPARATE RE-EDIT -
005100*                    ONE LESS PLACE FOR THE TWO TO DRIFT APART.
005200*
005300 ENVIRONMENT             DIVISION.
005400*================================
005500*
005600     COPY "envdiv.cob".
005700*
005800 INPUT-OUTPUT            SECTION.
005900*
006000 FILE-CONTROL.
006100     COPY "selbkrct.cob".
006200*
006300 DATA                    DIVISION.
006400*================================
006500*
006600 FILE SECTION.
006700*
006800     COPY "fdbkrct.cob".
006900*
007000 WORKING-STORAGE SECTION.
007100*-----------------------
007200*
007300 77  PROG-NAME               PIC X(15) VALUE "BK060 (1.0.02)".
007400*
007500 01  WS-LOOKUP-AREA.
007600     03  WS-LOOKUP-ACC-ID    PIC 9(06).
007700     03  WS-LOOKUP-FOUND     PIC X(01) VALUE "N".
007800     88  LOOKUP-WAS-FOUND        VALUE "Y".
007900     03  WS-LOOKUP-KIND      PIC X(10).
008000     03  WS-LOOKUP-LABEL     PIC X(20).
008100     03  FILLER              PIC X(03).
008200*
008300*    REDEFINE COVERS THE FOUND-FLAG/KIND/LABEL GROUP SO B110
008400*    CAN BLANK THE LOT WITH ONE MOVE INSTEAD OF THREE.
008500 01  WS-LOOKUP-AREA-R REDEFINES WS-LOOKUP-AREA.
008600     03  FILLER              PIC X(06).
008700     03  WS-LOOKUP-CLEAR-AREA PIC X(31).
008800*
008900 01  WS-PARTY-LINE.
009000     03  WS-PARTY-TEXT       PIC X(54).
009100     03  FILLER              PIC X(04).
009200*
009300     COPY "wsbkrct.cob".
009400*
009500 LINKAGE SECTION.
009600*==============
009700*
009800     COPY "wsnames.cob".
009900     COPY "wscall.cob".
010000     COPY "wsbktrn.cob".
010100*
010200 01  WS-ACCOUNT-TABLE.
010300     03  WS-ACCOUNT-ENTRY    OCCURS 2000 TIMES
010400                             INDEXED BY WS-ACC-IX.
010500         05  WS-TBL-ACC-ID       PIC 9(06).
010600         05  WS-TBL-ACC-ACTIVE   PIC 9(01).
010700         05  WS-TBL-ACC-KIND     PIC X(10).
010800         05  WS-TBL-ACC-LABEL    PIC X(20).
010900         05  FILLER              PIC X(03).
011000*
011100*    RAW-BYTE VIEW OF THE SAME TABLE, KEPT FROM THE ORIGINAL
011200*    EC-001 BUILD WHEN A ONE-OFF DUMP UTILITY NEEDED TO BLOCK
011300*    OUT THE WHOLE TABLE WITHOUT CARING ABOUT ITS SUB-FIELDS.
011400 01  WS-ACCOUNT-TABLE-R REDEFINES WS-ACCOUNT-TABLE.
011500     03  WS-ACCOUNT-RAW      PIC X(40) OCCURS 2000 TIMES.
011600*
011700 01  WS-ACCOUNT-COUNT         PIC 9(05) COMP.
011800*
011900 PROCEDURE DIVISION USING WS-CALLING-DATA
012000                           FILE-DEFS
012100                           BK-LEDGER-RECORD
012200                           WS-ACCOUNT-TABLE
012300                           WS-ACCOUNT-COUNT.
012400*========================================
012500*
012600 A000-MAIN.
012700     PERFORM   B100-PRINT-RECEIPT THRU B100-EXIT.
012800     GO TO     ZZ000-END-OF-JOB.
012900*
013000*-----------------------------------------------------------
013100*  PRINT RECEIPT - U6.  One document, nine lines, per call.
013200*-----------------------------------------------------------
013300 B100-PRINT-RECEIPT.
013400     OPEN      EXTEND RECEIPTS-FILE.
013500     IF        BK-RCT-STATUS = "05" OR "35"
013600               OPEN OUTPUT RECEIPTS-FILE.
013700*
013800     WRITE     BK-RECEIPT-LINE FROM BK-RECEIPT-HDR-LINE.
013900*
014000     MOVE      SPACE TO BK-RECEIPT-FIELD-LINE.
014100     MOVE      "Receipt No" TO RCTF-CAPTION.
014200     MOVE      TRN-RECEIPT-NO TO RCTF-VALUE.
014300     WRITE     BK-RECEIPT-LINE FROM BK-RECEIPT-FIELD-LINE.
014400*
014500     MOVE      SPACE TO BK-RECEIPT-FIELD-LINE.
014600     MOVE      "Time" TO RCTF-CAPTION.
014700     MOVE      TRN-TS TO RCTF-VALUE.
014800     WRITE     BK-RECEIPT-LINE FROM BK-RECEIPT-FIELD-LINE.
014900*
015000     MOVE      TRN-FROM-ACC TO WS-LOOKUP-ACC-ID.
015100     PERFORM   B110-FIND-ACCOUNT THRU B110-EXIT.
015200     PERFORM   B120-BUILD-PARTY-TEXT THRU B120-EXIT.
015300     MOVE      SPACE TO BK-RECEIPT-FIELD-LINE.
015400     MOVE      "Sender Account" TO RCTF-CAPTION.
015500     MOVE      WS-PARTY-TEXT TO RCTF-VALUE.
015600     WRITE     BK-RECEIPT-LINE FROM BK-RECEIPT-FIELD-LINE.
015700*
015800     MOVE      TRN-TO-ACC TO WS-LOOKUP-ACC-ID.
015900     PERFORM   B110-FIND-ACCOUNT THRU B110-EXIT.
016000     PERFORM   B120-BUILD-PARTY-TEXT THRU B120-EXIT.
016100     MOVE      SPACE TO BK-RECEIPT-FIELD-LINE.
016200     MOVE      "Receiver Account" TO RCTF-CAPTION.
016300     MOVE      WS-PARTY-TEXT TO RCTF-VALUE.
016400     WRITE     BK-RECEIPT-LINE FROM BK-RECEIPT-FIELD-LINE.
016500*
016600     MOVE      TRN-AMOUNT TO BK-RECEIPT-AMOUNT-ED.
016700     MOVE      SPACE TO BK-RECEIPT-FIELD-LINE.
016800     MOVE      "Amount" TO RCTF-CAPTION.
016900     STRING    BK-RECEIPT-AMOUNT-ED DELIMITED BY SIZE
017000               " SOLEN"              DELIMITED BY SIZE
017100               INTO RCTF-VALUE.
017200     WRITE     BK-RECEIPT-LINE FROM BK-RECEIPT-FIELD-LINE.
017300*
017400     MOVE      SPACE TO BK-RECEIPT-FIELD-LINE.
017500     MOVE      "Status" TO RCTF-CAPTION.
017600     MOVE      TRN-STATUS TO RCTF-VALUE.
017700     WRITE     BK-RECEIPT-LINE FROM BK-RECEIPT-FIELD-LINE.
017800*
017900     MOVE      SPACE TO BK-RECEIPT-FIELD-LINE.
018000     MOVE      "Description" TO RCTF-CAPTION.
018100     MOVE      TRN-DESC TO RCTF-VALUE.
018200     WRITE     BK-RECEIPT-LINE FROM BK-RECEIPT-FIELD-LINE.
018300*
018400     WRITE     BK-RECEIPT-LINE FROM BK-RECEIPT-RULE-LINE.
018500     WRITE     BK-RECEIPT-LINE FROM BK-RECEIPT-FOOTER-LINE.
018600*
018700     CLOSE     RECEIPTS-FILE.
018800 B100-EXIT.
018900     EXIT.
019000*
019100*    LOOKS UP ONE SIDE OF THE TRANSFER ON THE CALLER'S ACCOUNT
019200*    TABLE - THE TABLE WAS ALREADY LOADED BY BK010 FOR THIS
019300*    SAME POSTING, SO THERE IS NO NEED TO OPEN ACCOUNTS AGAIN.
019400 B110-FIND-ACCOUNT.
019500     MOVE      SPACE TO WS-LOOKUP-CLEAR-AREA.
019600     PERFORM   B115-SCAN-ONE-ENTRY THRU B115-EXIT
019700               VARYING WS-ACC-IX FROM 1 BY 1
019800               UNTIL WS-ACC-IX > WS-ACCOUNT-COUNT
019900                  OR LOOKUP-WAS-FOUND.
020000 B110-EXIT.
020100     EXIT.
020200*
020300 B115-SCAN-ONE-ENTRY.
020400     IF        WS-TBL-ACC-ID (WS-ACC-IX) = WS-LOOKUP-ACC-ID
020500               MOVE "Y" TO WS-LOOKUP-FOUND
020600               MOVE WS-TBL-ACC-KIND (WS-ACC-IX) TO WS-LOOKUP-KIND
020700               MOVE WS-TBL-ACC-LABEL (WS-ACC-IX)
020800                    TO WS-LOOKUP-LABEL.
020900 B115-EXIT.
021000     EXIT.
021100*
021200*    "SYSTEM" OUTRIGHT WHEN THE LOOKUP MISSED - THE REPORT
021300*    FORMAT ASKS FOR THIS RATHER THAN A BLANK PARTY LINE.
021400 B120-BUILD-PARTY-TEXT.
021500     MOVE      SPACE TO WS-PARTY-TEXT.
021600     IF        NOT LOOKUP-WAS-FOUND
021700               MOVE "SYSTEM" TO WS-PARTY-TEXT
021800               GO TO B120-EXIT.
021900*
022000     STRING    WS-LOOKUP-LABEL  DELIMITED BY SPACE
022100               " ("             DELIMITED BY SIZE
022200               WS-LOOKUP-KIND   DELIMITED BY SPACE
022300               ") [ID:"         DELIMITED BY SIZE
022400               WS-LOOKUP-ACC-ID DELIMITED BY SIZE
022500               "]"              DELIMITED BY SIZE
022600               INTO WS-PARTY-TEXT.
022700 B120-EXIT.
022800     EXIT.
022900*
023000 ZZ000-END-OF-JOB.
023100     EXIT PROGRAM.
