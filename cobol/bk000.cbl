000100****************************************************************
000200*                                                               *
000300*                 ECLIS BANKING SYSTEM                          *
000400*            Batch Driver / Start Of Day                        *
000500*        Reads TRANSREQ and dispatches one call per             *
000600*        request to the matching banking engine.                *
000700*                                                                *
000800****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300*
001400     PROGRAM-ID.         BK000.
001500*
001600*    AUTHOR.             R P FOWLER, FOR ECLIS DATA PROCESSING.
001700*
001800*    INSTALLATION.       ECLIS BANKING SYSTEM, BATCH SUITE.
001900*
002000*    DATE-WRITTEN.       12/01/1986.
002100*
002200*    DATE-COMPILED.
002300*
002400*    SECURITY.           COPYRIGHT (C) 1986-2026, ECLIS DATA
002500*                        PROCESSING.  FOR INTERNAL USE ONLY.
002600*
002700*    REMARKS.            BANKING BATCH START OF DAY / MAIN
002800*                        DRIVER.  READS THE TRANSREQ FILE
002900*                        SEQUENTIALLY AND CALLS THE ENGINE
003000*                        THAT OWNS EACH REQUEST TYPE.
003100*
003200*    CALLED MODULES.     BK004. BK010. BK020. BK030. BK040.
003300*                        BK050.
003400*
003500*    FILES USED.         TRANSREQ.  BATCH REQUEST INPUT.
003600*
003700*    ERROR MESSAGES USED.
003800*                        EC001, EC002.
003900*
004000*-----------------------------------------------------------
004100*  CHANGE LOG
004200*-----------------------------------------------------------
004300* 12/01/86 RPF -     ORIGINAL ISSUE FOR THE ECLIS CONVERSION,
004400*                    REQUEST EC-001.  BASED ON THE PAYROLL
004500*                    SUITE'S START-OF-DAY SHAPE BUT DRIVEN
004600*                    OFF A BATCH FILE RATHER THAN THE SCREEN.
004700* 04/06/87 RPF -     ADDED REQ-IS-REG-BUSINESS DISPATCH, TYPE
004800*                    RB WAS BEING SILENTLY SKIPPED.
004900* 19/11/91 RPF -     WS-REQ-COUNT MADE COMP, WAS RUNNING SLOW
005000*                    ON THE MONTH-END VOLUME.
005100* 23/02/94 RPF -     ADDED BK040 DISPATCH FOR POOL-GIVE (PG).
005200* 30/12/98 RPF - Y2K ACCEPT FROM DATE NOW TAKES A 4 DIGIT YEAR
005300*                    VIA BK004 - CENTURY WINDOW REMOVED.
005400* 17/07/02 RPF -     SPLIT LEGACY REQUEST TYPES (LT,LJ) OUT TO
005500*                    BK050 RATHER THAN HANDLING THEM HERE.
005600* 11/03/26 RPF -     REVIEWED FOR THE EC-001 SIGN-OFF, NO
005700*                    LOGIC CHANGE.
005800* 02/04/26 RPF -     REG-BUSINESS WAS GOING TO BK030 BY MISTAKE
005900*                    AND ADD-STAFF (AS) HAD NO DISPATCH AT ALL -
006000*                    BOTH BELONG TO THE PAYROLL ENGINE, MOVED
006100*                    TO THE BK020 CALL.
006200* 22/04/26 RPF -     ADDED REQ-IS-LIST-ACCOUNTS (LA) TO THE BK030
006300*                    DISPATCH - READ-ONLY, SAME IDEA AS THE HQ
006400*                    HISTORY QUERY ON BK010.
006500*
006600 ENVIRONMENT             DIVISION.
006700*================================
006800*
006900     COPY "envdiv.cob".
007000*
007100 INPUT-OUTPUT            SECTION.
007200*
007300 FILE-CONTROL.
007400     COPY "selbkreq.cob".
007500*
007600 DATA                    DIVISION.
007700*================================
007800*
007900 FILE SECTION.
008000*
008100     COPY "fdbkreq.cob".
008200*
008300 WORKING-STORAGE SECTION.
008400*-----------------------
008500*
008600 77  PROG-NAME               PIC X(15) VALUE "BK000 (1.0.06)".
008700*
008800 01  WS-SWITCHES.
008900     03  WS-REQ-EOF          PIC X(01) VALUE "N".
009000     88  REQ-AT-EOF               VALUE "Y".
009100     03  BK-REQ-STATUS       PIC X(02).
009200     03  FILLER              PIC X(04).
009300*
009400 01  WS-COUNTERS             COMP.
009500     03  WS-REQ-COUNT        PIC 9(07) VALUE ZERO.
009600     03  WS-REJECT-COUNT     PIC 9(07) VALUE ZERO.
009700*
009800 01  WS-ACCEPT-DATE           PIC 9(08).
009900*
010000 01  WS-RUN-DATE-BIN          COMP.
010100     03  WS-RUN-DATE.
010200         05  WS-RUN-DATE-CCYY   PIC 9(04).
010300         05  WS-RUN-DATE-MM     PIC 9(02).
010400         05  WS-RUN-DATE-DD     PIC 9(02).
010500*
010600 01  ERROR-MESSAGES.
010700     03  EC001               PIC X(36)
010800         VALUE "EC001 TRANSREQ FILE NOT FOUND - STOP".
010900     03  EC002               PIC X(30)
011000         VALUE "EC002 UNKNOWN REQUEST TYPE - ".
011100     03  FILLER              PIC X(04).
011200*
011300     COPY "wsbkldg.cob".
011400*
011500 LINKAGE SECTION.
011600*==============
011700*
011800 01  TO-DAY                  PIC X(10).
011900     COPY "wsnames.cob".
012000     COPY "wscall.cob".
012100*
012200 PROCEDURE DIVISION USING WS-CALLING-DATA
012300                           TO-DAY
012400                           FILE-DEFS.
012500*========================================
012600*
012700 A000-START-OF-DAY.
012800     ACCEPT    WS-ACCEPT-DATE FROM DATE YYYYMMDD.
012900     MOVE      WS-ACCEPT-DATE TO WS-RUN-DATE.
013000     CALL      "BK004" USING WS-RUN-DATE-BIN.
013100     IF        WS-RUN-DATE = ZERO
013200               DISPLAY "EC001 INVALID SYSTEM DATE - STOP RUN"
013300               GO TO A000-EXIT.
013400*
013500     OPEN      INPUT TRANSREQ-FILE.
013600     IF        BK-REQ-STATUS NOT = "00"
013700               DISPLAY EC001
013800               GO TO A000-EXIT.
013900*
014000     PERFORM   B000-PROCESS-REQUESTS THRU B000-EXIT
014100               UNTIL REQ-AT-EOF.
014200*
014300     CLOSE     TRANSREQ-FILE.
014400     DISPLAY   "BK000 REQUESTS READ    = " WS-REQ-COUNT.
014500     DISPLAY   "BK000 REQUESTS REJECTED= " WS-REJECT-COUNT.
014600*
014700 A000-EXIT.
014800     GO TO     ZZ000-END-OF-JOB.
014900*
015000 B000-PROCESS-REQUESTS.
015100     READ      TRANSREQ-FILE
015200               AT END
015300               MOVE "Y" TO WS-REQ-EOF
015400               GO TO B000-EXIT.
015500*
015600     ADD       1 TO WS-REQ-COUNT.
015700*
015800     EVALUATE  TRUE
015900         WHEN  REQ-IS-TRANSFER
016000               MOVE "TR"           TO LDG-FUNCTION
016100               MOVE REQX-FROM-ACC  TO XFR-FROM-ACC
016200               MOVE REQX-TO-ACC    TO XFR-TO-ACC
016300               MOVE REQX-AMOUNT    TO XFR-AMOUNT
016400               MOVE REQX-DESC      TO XFR-DESC
016500               MOVE REQX-FORCED    TO XFR-FORCED
016600               MOVE REQ-INITIATOR  TO XFR-INITIATOR
016700               CALL "BK010" USING WS-CALLING-DATA
016800                                  FILE-DEFS
016900                                  BK-LEDGER-LINKAGE
017000         WHEN  REQ-IS-HISTORY-QUERY
017100               MOVE "HQ"           TO LDG-FUNCTION
017200               MOVE REQX-FROM-ACC  TO HIS-ACCOUNT-ID
017300               CALL "BK010" USING WS-CALLING-DATA
017400                                  FILE-DEFS
017500                                  BK-LEDGER-LINKAGE
017600         WHEN  REQ-IS-PAYROLL-RUN OR REQ-IS-REG-BUSINESS
017700                  OR REQ-IS-ADD-STAFF
017800               CALL "BK020" USING WS-CALLING-DATA
017900                                  FILE-DEFS
018000                                  BK-REQUEST-RECORD
018100         WHEN  REQ-IS-CREATE-ACCT OR REQ-IS-SET-ACTIVE
018200                  OR REQ-IS-LIST-ACCOUNTS
018300               CALL "BK030" USING WS-CALLING-DATA
018400                                  FILE-DEFS
018500                                  BK-REQUEST-RECORD
018600         WHEN  REQ-IS-SET-OWNER OR REQ-IS-ADD-ADMIN
018700                  OR REQ-IS-REMOVE-ADMIN OR REQ-IS-POOL-GIVE
018800               CALL "BK040" USING WS-CALLING-DATA
018900                                  FILE-DEFS
019000                                  BK-REQUEST-RECORD
019100         WHEN  REQ-IS-LEGACY-TRANSFER OR REQ-IS-LEGACY-ADJUST
019200               CALL "BK050" USING WS-CALLING-DATA
019300                                  FILE-DEFS
019400                                  BK-REQUEST-RECORD
019500         WHEN  OTHER
019600               ADD 1 TO WS-REJECT-COUNT
019700               DISPLAY EC002 REQ-TYPE
019800     END-EVALUATE.
019900*
020000 B000-EXIT.
020100     EXIT.
020200*
020300 ZZ000-END-OF-JOB.
020400     EXIT PROGRAM.
