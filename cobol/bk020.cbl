000100****************************************************************
000200*                                                               *
000300*                 ECLIS BANKING SYSTEM                          *
000400*                   Payroll Engine                              *
000500*        Registers businesses, carries their staff              *
000600*        roster, and runs monthly payroll against it.           *
000700*                                                                *
000800****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300     PROGRAM-ID.         BK020.
001400*
001500*    AUTHOR.             R P FOWLER, FOR ECLIS DATA PROCESSING.
001600*
001700*    INSTALLATION.       ECLIS BANKING SYSTEM, BATCH SUITE.
001800*
001900*    DATE-WRITTEN.       19/01/1986.
002000*
002100*    DATE-COMPILED.
002200*
002300*    SECURITY.           COPYRIGHT (C) 1986-2026, ECLIS DATA
002400*                        PROCESSING.  FOR INTERNAL USE ONLY.
002500*
002600*    REMARKS.            REGISTERS A BUSINESS, ADDS STAFF TO
002700*                        ITS ROSTER, AND RUNS PAYROLL FOR ONE
002800*                        (BUSINESS, YEAR, MONTH).  REPLACES THE
002900*                        OLD VACATION REGISTER - SAME ROSTER
003000*                        READ, SUMMARY TOTALS INSTEAD OF A
003100*                        LINE-PER-EMPLOYEE PRINT.
003200*
003300*    CALLED MODULES.     BK010.
003400*
003500*    FILES USED.         ACCOUNTS.  STAFF.  PAYRUNS.  ADMINS.
003600*                        RPTOUT.
003700*
003800*    ERROR MESSAGES USED.  NONE - A REQUEST THAT FAILS VALIDATION
003900*                        IS SIMPLY NOT ACTIONED; BK-REQUEST-RECORD
004000*                        CARRIES NO REJECT-REASON FIELD.
004100*
004200*-----------------------------------------------------------
004300*  CHANGE LOG
004400*-----------------------------------------------------------
004500* 19/01/86 RPF -     ORIGINAL ISSUE FOR THE ECLIS CONVERSION,
004600*                    REQUEST EC-001.  STARTED FROM THE OLD
004700*                    VACATION REGISTER'S ROSTER READ, REPORT
004800*                    WRITER DROPPED FOR A PLAIN SUMMARY PRINT -
004900*                    ONE BLOCK A RUN DOES NOT NEED RW.
005000*08/03/88 RPF -      REQ-IS-ADD-STAFF ROUTE ADDED, WAS PREVIOUSLY
005100*                    HANDLED BY A SEPARATE LITTLE-USED PROGRAM.
005200*21/09/94 RPF -      STAFF ID ASSIGNMENT MOVED TO A MAX-SCAN OF
005300*                    THE ROSTER RATHER THAN A COUNTER RECORD -
005400*                    MATCHES THE RECEIPT NUMBERING IN BK010.
005500* 30/12/98 RPF - Y2K PRUN-YEAR CONFIRMED FULL 4 DIGIT, NO CHANGE.
005600* 14/04/26 RPF -     FOLDED REG-BUSINESS AND ADD-STAFF INTO THIS
005700*                    MODULE RATHER THAN BK030 - BOTH ARE PAYROLL
005800*                    SETUP, NOT ACCOUNT MAINTENANCE.
005900* 02/06/26 RPF -     XFR-DESC WAS COMING OUT AS THE NOTE ALONE ON
006000*                    EVERY PAY RUN - STRING WAS DELIMITING WS-NOTE
006100*                    BY SIZE SO THE FULL 40 BYTES WENT IN BEFORE
006200*                    THE " | " AND STF-NAME COULD BE APPENDED.
006300*                    CHANGED TO DELIMITED BY SPACE, SAME AS THE
006400*                    PARTY TEXT BUILD IN BK060.
006500* 10/08/26 RPF -     TWO MORE FOUND IN THE SAME AREA.  FIRST,
006600*                    WS-DEFAULT-NOTE'S "SALARY " LITERAL IS 7
006700*                    BYTES BUT WAS DECLARED PIC X(08), SO COBOL
006800*                    PADDED IT WITH A SECOND TRAILING SPACE -
006900*                    DEFAULT NOTES CAME OUT "SALARY  2026-07"
007000*                    (TWO SPACES).  FILLER CUT BACK TO PIC X(07)
007100*                    AND THE GROUP REBALANCED TO STILL HOLD 40.
007200*                    SECOND, THE 02/06/26 FIX ITSELF WAS WRONG -
007300*                    DELIMITED BY SPACE STOPS AT THE FIRST
007400*                    EMBEDDED SPACE, NOT JUST TRAILING PADDING,
007500*                    SO A NOTE LIKE "SALARY 2026-07" OR ANY
007600*                    MULTI-WORD ADMIN NOTE WAS STILL BEING CUT
007700*                    DOWN TO ITS FIRST WORD.  NOW TALLY THE
007800*                    TRAILING SPACES WITH INSPECT THE WAY BK010'S
007900*                    C130-WRITE-HISTORY-LINE TALLIES LEADING
008000*                    SPACE, AND STRING THE REFERENCE-MODIFIED
008100*                    NOTE DELIMITED BY SIZE SO EMBEDDED SPACES
008200*                    NO LONGER MATTER.
008300*
008400 ENVIRONMENT             DIVISION.
008500*================================
008600*
008700     COPY "envdiv.cob".
008800*
008900 INPUT-OUTPUT            SECTION.
009000*
009100 FILE-CONTROL.
009200     COPY "selbkacc.cob".
009300     COPY "selbkstf.cob".
009400     COPY "selbkprn.cob".
009500     COPY "selbkadm.cob".
009600     COPY "selbkrpt.cob".
009700*
009800 DATA                    DIVISION.
009900*================================
010000*
010100 FILE SECTION.
010200*
010300     COPY "fdbkacc.cob".
010400     COPY "fdbkstf.cob".
010500     COPY "fdbkprn.cob".
010600     COPY "fdbkadm.cob".
010700     COPY "fdbkrpt.cob".
010800*
010900 WORKING-STORAGE SECTION.
011000*-----------------------
011100*
011200 77  PROG-NAME               PIC X(15) VALUE "BK020 (1.0.06)".
011300*
011400 01  WS-SWITCHES.
011500     03  WS-ACC-EOF          PIC X(01) VALUE "N".
011600     88  ACC-AT-EOF              VALUE "Y".
011700     03  WS-STF-EOF          PIC X(01) VALUE "N".
011800     88  STF-AT-EOF              VALUE "Y".
011900     03  WS-ADM-EOF          PIC X(01) VALUE "N".
012000     88  ADM-AT-EOF              VALUE "Y".
012100     03  WS-BUSINESS-FOUND   PIC X(01) VALUE "N".
012200     88  BUSINESS-IS-FOUND       VALUE "Y".
012300     03  WS-BIZ-ACTIVE       PIC X(01) VALUE "N".
012400     88  BIZ-IS-ACTIVE           VALUE "Y".
012500     03  WS-STF-ACCT-OK      PIC X(01) VALUE "N".
012600     88  STF-ACCT-IS-OK          VALUE "Y".
012700     03  WS-DUP-RUN-FOUND    PIC X(01) VALUE "N".
012800     88  DUP-RUN-IS-FOUND        VALUE "Y".
012900     03  WS-IS-ADMIN         PIC X(01) VALUE "N".
013000     88  CALLER-IS-ADMIN         VALUE "Y".
013100     03  FILLER              PIC X(04).
013200*
013300 01  WS-ACCOUNT-TABLE.
013400     03  WS-ACCOUNT-ENTRY    OCCURS 2000 TIMES
013500                             INDEXED BY WS-ACC-IX.
013600         05  WS-TBL-ACC-ID       PIC 9(06).
013700         05  WS-TBL-ACC-ACTIVE   PIC 9(01).
013800         05  FILLER              PIC X(03).
013900*
014000 01  WS-TABLE-COUNTS          COMP.
014100     03  WS-ACCOUNT-COUNT    PIC 9(05) VALUE ZERO.
014200*
014300 01  WS-COUNTERS              COMP.
014400     03  WS-MAX-STAFF-ID     PIC 9(04) VALUE ZERO.
014500     03  WS-RECEIPT-COUNT    PIC 9(05) VALUE ZERO.
014600     03  WS-DELIVERED-COUNT  PIC 9(05) VALUE ZERO.
014700     03  WS-NOT-LINKED-COUNT PIC 9(05) VALUE ZERO.
014800     03  WS-FAILED-COUNT     PIC 9(05) VALUE ZERO.
014900*
015000 01  WS-AMOUNTS               COMP.
015100     03  WS-TOTAL-PAID       PIC 9(11) VALUE ZERO.
015200*
015300 01  WS-COUNT-ED              PIC ZZZZ9.
015400*
015500 01  WS-NOTE-AREA.
015600     03  WS-NOTE             PIC X(40).
015700     03  WS-DEFAULT-NOTE.
015800         05  FILLER          PIC X(07) VALUE "Salary ".
015900         05  WS-DN-YEAR      PIC 9(04).
016000         05  FILLER          PIC X(01) VALUE "-".
016100         05  WS-DN-MONTH     PIC 99.
016200         05  FILLER          PIC X(26) VALUE SPACE.
016300*
016400 77  WS-NOTE-TRAIL            PIC 99 COMP.
016500 77  WS-NOTE-LEN              PIC 99 COMP.
016600*
016700     COPY "wsbkrpt.cob".
016800     COPY "wsbkldg.cob".
016900*
017000 LINKAGE SECTION.
017100*==============
017200*
017300     COPY "wsnames.cob".
017400     COPY "wscall.cob".
017500     COPY "wsbkreq.cob".
017600*
017700 PROCEDURE DIVISION USING WS-CALLING-DATA
017800                           FILE-DEFS
017900                           BK-REQUEST-RECORD.
018000*========================================
018100*
018200 A000-MAIN.
018300     EVALUATE  TRUE
018400         WHEN  REQ-IS-REG-BUSINESS
018500               PERFORM B000-REGISTER-BUSINESS THRU B000-EXIT
018600         WHEN  REQ-IS-ADD-STAFF
018700               PERFORM C000-ADD-STAFF THRU C000-EXIT
018800         WHEN  REQ-IS-PAYROLL-RUN
018900               PERFORM D000-RUN-PAYROLL THRU D000-EXIT
019000     END-EVALUATE.
019100     GO TO     ZZ000-END-OF-JOB.
019200*
019300*-----------------------------------------------------------
019400*  REGISTER BUSINESS - U2, verify the account and add/
019500*  re-activate it in the business register (the ACCOUNTS
019600*  file itself carries the BUSINESS kind, so "registering"
019700*  here just means turning Acc-Active back on).
019800*-----------------------------------------------------------
019900 B000-REGISTER-BUSINESS.
020000     MOVE      "N" TO WS-BUSINESS-FOUND.
020100     MOVE      "N" TO WS-ACC-EOF.
020200     OPEN      I-O ACCOUNTS-FILE.
020300     IF        BK-ACC-STATUS NOT = "00"
020400               GO TO B000-EXIT.
020500*
020600     PERFORM   B010-SCAN-FOR-BUSINESS THRU B010-EXIT
020700               UNTIL ACC-AT-EOF OR BUSINESS-IS-FOUND.
020800     CLOSE     ACCOUNTS-FILE.
020900 B000-EXIT.
021000     EXIT.
021100*
021200 B010-SCAN-FOR-BUSINESS.
021300     READ      ACCOUNTS-FILE
021400               AT END
021500               MOVE "Y" TO WS-ACC-EOF
021600               GO TO B010-EXIT.
021700*
021800     IF        ACC-ID = REQP-BUSINESS-ACC
021900               MOVE "Y" TO WS-BUSINESS-FOUND
022000               MOVE 1 TO ACC-ACTIVE
022100               REWRITE BK-ACCOUNT-RECORD.
022200 B010-EXIT.
022300     EXIT.
022400*
022500*-----------------------------------------------------------
022600*  ADD STAFF - U2, verify business and staff account, then
022700*  append a new roster entry with the next staff id.
022800*-----------------------------------------------------------
022900 C000-ADD-STAFF.
023000     PERFORM   A100-LOAD-ACCOUNTS THRU A100-EXIT.
023100*
023200     MOVE      "N" TO WS-BIZ-ACTIVE.
023300     MOVE      "N" TO WS-STF-ACCT-OK.
023400     PERFORM   C120-CHECK-ONE-ACCOUNT THRU C120-EXIT
023500               VARYING WS-ACC-IX FROM 1 BY 1
023600               UNTIL WS-ACC-IX > WS-ACCOUNT-COUNT.
023700*
023800     IF        NOT BIZ-IS-ACTIVE
023900        OR     NOT STF-ACCT-IS-OK
024000               GO TO C000-EXIT.
024100*
024200     IF        REQS-NAME = SPACE
024300        OR     REQS-SALARY NOT > ZERO
024400               GO TO C000-EXIT.
024500*
024600     PERFORM   C110-FIND-NEXT-STAFF-ID THRU C110-EXIT.
024700     ADD       1 TO WS-MAX-STAFF-ID.
024800     OPEN      EXTEND STAFF-FILE.
024900     IF        BK-STF-STATUS = "05" OR "35"
025000               OPEN OUTPUT STAFF-FILE.
025100     MOVE      WS-MAX-STAFF-ID  TO STF-ID.
025200     MOVE      REQS-BUSINESS-ACC TO STF-BUSINESS-ACC.
025300     MOVE      REQS-NAME         TO STF-NAME.
025400     MOVE      REQS-TG-ID        TO STF-TG-ID.
025500     MOVE      REQS-ACC-ID       TO STF-ACC-ID.
025600     MOVE      REQS-SALARY       TO STF-SALARY.
025700     MOVE      1                 TO STF-ACTIVE.
025800     WRITE     BK-STAFF-RECORD.
025900     CLOSE     STAFF-FILE.
026000 C000-EXIT.
026100     EXIT.
026200*
026300 C110-FIND-NEXT-STAFF-ID.
026400     MOVE      ZERO TO WS-MAX-STAFF-ID.
026500     MOVE      "N" TO WS-STF-EOF.
026600     OPEN      INPUT STAFF-FILE.
026700     IF        BK-STF-STATUS NOT = "00"
026800               GO TO C110-EXIT.
026900*
027000     PERFORM   C115-SCAN-MAX-STAFF-ID THRU C115-EXIT
027100               UNTIL STF-AT-EOF.
027200     CLOSE     STAFF-FILE.
027300 C110-EXIT.
027400     EXIT.
027500*
027600 C115-SCAN-MAX-STAFF-ID.
027700     READ      STAFF-FILE
027800               AT END
027900               MOVE "Y" TO WS-STF-EOF
028000               GO TO C115-EXIT.
028100*
028200     IF        STF-ID > WS-MAX-STAFF-ID
028300               MOVE STF-ID TO WS-MAX-STAFF-ID.
028400 C115-EXIT.
028500     EXIT.
028600*
028700 C120-CHECK-ONE-ACCOUNT.
028800     IF        WS-TBL-ACC-ID (WS-ACC-IX) = REQS-BUSINESS-ACC
028900        AND    WS-TBL-ACC-ACTIVE (WS-ACC-IX) = 1
029000               MOVE "Y" TO WS-BIZ-ACTIVE.
029100     IF        WS-TBL-ACC-ID (WS-ACC-IX) = REQS-ACC-ID
029200        AND    WS-TBL-ACC-ACTIVE (WS-ACC-IX) = 1
029300               MOVE "Y" TO WS-STF-ACCT-OK.
029400 C120-EXIT.
029500     EXIT.
029600*
029700*-----------------------------------------------------------
029800*  RUN PAYROLL - U2, rules 1-6.  Admin check, month range,
029900*  default note, duplicate-run lock, then one U1 transfer
030000*  per active staff member.
030100*-----------------------------------------------------------
030200 D000-RUN-PAYROLL.
030300     PERFORM   D100-CHECK-ADMIN THRU D100-EXIT.
030400     IF        NOT CALLER-IS-ADMIN
030500               GO TO D000-EXIT.
030600*
030700     IF        REQP-MONTH < 1 OR REQP-MONTH > 12
030800               GO TO D000-EXIT.
030900*
031000     PERFORM   D200-CHECK-DUPLICATE-RUN THRU D200-EXIT.
031100     IF        DUP-RUN-IS-FOUND
031200               GO TO D000-EXIT.
031300*
031400     MOVE      REQP-NOTE TO WS-NOTE.
031500     IF        WS-NOTE = SPACE
031600               MOVE REQP-YEAR  TO WS-DN-YEAR
031700               MOVE REQP-MONTH TO WS-DN-MONTH
031800               MOVE WS-DEFAULT-NOTE TO WS-NOTE.
031900*
032000     PERFORM   D300-RECORD-RUN THRU D300-EXIT.
032100*
032200     MOVE      ZERO TO WS-RECEIPT-COUNT WS-TOTAL-PAID
032300                        WS-DELIVERED-COUNT WS-NOT-LINKED-COUNT
032400                        WS-FAILED-COUNT.
032500     MOVE      "N" TO WS-STF-EOF.
032600     OPEN      INPUT STAFF-FILE.
032700     IF        BK-STF-STATUS NOT = "00"
032800               GO TO D000-WRITE-SUMMARY.
032900*
033000     PERFORM   D400-PAY-ONE-STAFF THRU D400-EXIT
033100               UNTIL STF-AT-EOF.
033200     CLOSE     STAFF-FILE.
033300*
033400 D000-WRITE-SUMMARY.
033500     PERFORM   D500-WRITE-SUMMARY THRU D500-EXIT.
033600 D000-EXIT.
033700     EXIT.
033800*
033900 D100-CHECK-ADMIN.
034000     MOVE      "N" TO WS-IS-ADMIN.
034100     MOVE      "N" TO WS-ADM-EOF.
034200     OPEN      INPUT ADMINS-FILE.
034300     IF        BK-ADM-STATUS NOT = "00"
034400               GO TO D100-EXIT.
034500*
034600     PERFORM   D110-SCAN-ADMIN-ROW THRU D110-EXIT
034700               UNTIL ADM-AT-EOF OR CALLER-IS-ADMIN.
034800     CLOSE     ADMINS-FILE.
034900 D100-EXIT.
035000     EXIT.
035100*
035200 D110-SCAN-ADMIN-ROW.
035300     READ      ADMINS-FILE
035400               AT END
035500               MOVE "Y" TO WS-ADM-EOF
035600               GO TO D110-EXIT.
035700*
035800     IF        ADM-REC-IS-OWNER
035900        AND    OWNER-TG-ID = REQ-INITIATOR
036000               MOVE "Y" TO WS-IS-ADMIN
036100               GO TO D110-EXIT.
036200     IF        ADM-REC-IS-ADMIN
036300        AND    ADM-TG-ID = REQ-INITIATOR
036400        AND    ADM-IS-ACTIVE
036500               MOVE "Y" TO WS-IS-ADMIN.
036600 D110-EXIT.
036700     EXIT.
036800*
036900 D200-CHECK-DUPLICATE-RUN.
037000     MOVE      "N" TO WS-DUP-RUN-FOUND.
037100     MOVE      "N" TO WS-STF-EOF.
037200     OPEN      INPUT PAYRUNS-FILE.
037300     IF        BK-PRUN-STATUS NOT = "00"
037400               GO TO D200-EXIT.
037500*
037600     PERFORM   D210-SCAN-RUN-ROW THRU D210-EXIT
037700               UNTIL WS-STF-EOF OR DUP-RUN-IS-FOUND.
037800     CLOSE     PAYRUNS-FILE.
037900 D200-EXIT.
038000     EXIT.
038100*
038200 D210-SCAN-RUN-ROW.
038300     READ      PAYRUNS-FILE
038400               AT END
038500               MOVE "Y" TO WS-STF-EOF
038600               GO TO D210-EXIT.
038700*
038800     IF        PRUN-BUSINESS-ACC = REQP-BUSINESS-ACC
038900        AND    PRUN-YEAR = REQP-YEAR
039000        AND    PRUN-MONTH = REQP-MONTH
039100               MOVE "Y" TO WS-DUP-RUN-FOUND.
039200 D210-EXIT.
039300     EXIT.
039400*
039500 D300-RECORD-RUN.
039600     OPEN      EXTEND PAYRUNS-FILE.
039700     IF        BK-PRUN-STATUS = "05" OR "35"
039800               OPEN OUTPUT PAYRUNS-FILE.
039900     MOVE      REQP-BUSINESS-ACC TO PRUN-BUSINESS-ACC.
040000     MOVE      REQP-YEAR         TO PRUN-YEAR.
040100     MOVE      REQP-MONTH        TO PRUN-MONTH.
040200     MOVE      REQ-INITIATOR     TO PRUN-CREATED-BY.
040300     WRITE     BK-PAYROLL-RUN-RECORD.
040400     CLOSE     PAYRUNS-FILE.
040500 D300-EXIT.
040600     EXIT.
040700*
040800 D400-PAY-ONE-STAFF.
040900     READ      STAFF-FILE
041000               AT END
041100               MOVE "Y" TO WS-STF-EOF
041200               GO TO D400-EXIT.
041300*
041400     IF        STF-BUSINESS-ACC NOT = REQP-BUSINESS-ACC
041500        OR     NOT STF-IS-ACTIVE
041600               GO TO D400-EXIT.
041700*
041800     MOVE      "TR"              TO LDG-FUNCTION.
041900     MOVE      REQP-BUSINESS-ACC TO XFR-FROM-ACC.
042000     MOVE      STF-ACC-ID        TO XFR-TO-ACC.
042100     MOVE      STF-SALARY        TO XFR-AMOUNT.
042200     MOVE      ZERO TO WS-NOTE-TRAIL.
042300     INSPECT   WS-NOTE TALLYING WS-NOTE-TRAIL
042400               FOR TRAILING SPACE.
042500     COMPUTE   WS-NOTE-LEN = 40 - WS-NOTE-TRAIL.
042600     IF        WS-NOTE-LEN = ZERO
042700               MOVE 1 TO WS-NOTE-LEN.
042800     STRING    WS-NOTE (1:WS-NOTE-LEN) DELIMITED BY SIZE
042900               " | "   DELIMITED BY SIZE
043000               STF-NAME DELIMITED BY SIZE
043100               INTO XFR-DESC.
043200     MOVE      0                 TO XFR-FORCED.
043300     MOVE      REQ-INITIATOR     TO XFR-INITIATOR.
043400     CALL      "BK010" USING WS-CALLING-DATA
043500                             FILE-DEFS
043600                             BK-LEDGER-LINKAGE.
043700*
043800     IF        XFR-RESULT-SUCCESS
043900               ADD 1 TO WS-RECEIPT-COUNT
044000               ADD XFR-AMOUNT TO WS-TOTAL-PAID
044100               IF    STF-NOT-LINKED
044200                     ADD 1 TO WS-NOT-LINKED-COUNT
044300               ELSE
044400                     ADD 1 TO WS-DELIVERED-COUNT
044500               END-IF
044600     ELSE
044700               ADD 1 TO WS-FAILED-COUNT
044800     END-IF.
044900 D400-EXIT.
045000     EXIT.
045100*
045200 D500-WRITE-SUMMARY.
045300     OPEN      EXTEND RPTOUT-FILE.
045400     IF        BK-RPT-STATUS = "05" OR "35"
045500               OPEN OUTPUT RPTOUT-FILE.
045600*
045700     MOVE      "Payroll executed."      TO PSL-CAPTION.
045800     MOVE      SPACE                    TO PSL-VALUE.
045900     WRITE     BK-REPORT-LINE FROM BK-PAYROLL-SUMMARY-LINE.
046000*
046100     MOVE      "Period:"                TO PSL-CAPTION.
046200     MOVE      SPACE                    TO PSL-VALUE.
046300     MOVE      REQP-YEAR TO WS-DN-YEAR.
046400     MOVE      REQP-MONTH TO WS-DN-MONTH.
046500     STRING    WS-DN-YEAR DELIMITED BY SIZE
046600               "-" DELIMITED BY SIZE
046700               WS-DN-MONTH DELIMITED BY SIZE
046800               INTO PSL-VALUE.
046900     WRITE     BK-REPORT-LINE FROM BK-PAYROLL-SUMMARY-LINE.
047000*
047100     MOVE      "Total paid:"            TO PSL-CAPTION.
047200     MOVE      WS-TOTAL-PAID TO BK-HISTORY-AMOUNT-ED.
047300     MOVE      BK-HISTORY-AMOUNT-ED     TO PSL-VALUE.
047400     WRITE     BK-REPORT-LINE FROM BK-PAYROLL-SUMMARY-LINE.
047500*
047600     MOVE      "Receipts:"              TO PSL-CAPTION.
047700     MOVE      WS-RECEIPT-COUNT         TO WS-COUNT-ED.
047800     MOVE      WS-COUNT-ED              TO PSL-VALUE.
047900     WRITE     BK-REPORT-LINE FROM BK-PAYROLL-SUMMARY-LINE.
048000*
048100     MOVE      "Sent to staff:"         TO PSL-CAPTION.
048200     MOVE      WS-DELIVERED-COUNT       TO WS-COUNT-ED.
048300     MOVE      WS-COUNT-ED              TO PSL-VALUE.
048400     WRITE     BK-REPORT-LINE FROM BK-PAYROLL-SUMMARY-LINE.
048500*
048600     MOVE      "Not linked (no TG):"    TO PSL-CAPTION.
048700     MOVE      WS-NOT-LINKED-COUNT      TO WS-COUNT-ED.
048800     MOVE      WS-COUNT-ED              TO PSL-VALUE.
048900     WRITE     BK-REPORT-LINE FROM BK-PAYROLL-SUMMARY-LINE.
049000*
049100     MOVE      "Failed deliveries:"     TO PSL-CAPTION.
049200     MOVE      WS-FAILED-COUNT          TO WS-COUNT-ED.
049300     MOVE      WS-COUNT-ED              TO PSL-VALUE.
049400     WRITE     BK-REPORT-LINE FROM BK-PAYROLL-SUMMARY-LINE.
049500*
049600     CLOSE     RPTOUT-FILE.
049700 D500-EXIT.
049800     EXIT.
049900*
050000*-----------------------------------------------------------
050100*  LOAD ACCOUNTS - same table-build idiom as BK010, used
050200*  here only to confirm the staff account exists and is
050300*  active before the roster row is written.
050400*-----------------------------------------------------------
050500 A100-LOAD-ACCOUNTS.
050600     MOVE      ZERO TO WS-ACCOUNT-COUNT.
050700     MOVE      "N" TO WS-ACC-EOF.
050800     OPEN      INPUT ACCOUNTS-FILE.
050900     IF        BK-ACC-STATUS NOT = "00"
051000               GO TO A100-EXIT.
051100*
051200     PERFORM   A110-READ-ACCOUNT THRU A110-EXIT
051300               UNTIL ACC-AT-EOF.
051400     CLOSE     ACCOUNTS-FILE.
051500 A100-EXIT.
051600     EXIT.
051700*
051800 A110-READ-ACCOUNT.
051900     READ      ACCOUNTS-FILE
052000               AT END
052100               MOVE "Y" TO WS-ACC-EOF
052200               GO TO A110-EXIT.
052300*
052400     ADD       1 TO WS-ACCOUNT-COUNT.
052500     SET       WS-ACC-IX TO WS-ACCOUNT-COUNT.
052600     MOVE      ACC-ID     TO WS-TBL-ACC-ID (WS-ACC-IX).
052700     MOVE      ACC-ACTIVE TO WS-TBL-ACC-ACTIVE (WS-ACC-IX).
052800 A110-EXIT.
052900     EXIT.
053000*
053100 ZZ000-END-OF-JOB.
053200     EXIT PROGRAM.
