000100*  Select Clause - Payroll Run Control File (PAYRUNS)
000200     SELECT PAYRUNS-FILE
000300         ASSIGN TO "PAYRUNS"
000400         ORGANIZATION IS SEQUENTIAL
000500         FILE STATUS IS BK-Prun-Status.
