000100*  File Description - Legacy Stored-Balance File (BALACCTS)
000200 FD  BALACCTS-FILE
000300     RECORD CONTAINS 32 CHARACTERS
000400     LABEL RECORDS ARE STANDARD.
000500 COPY "wsbkbal.cob".
