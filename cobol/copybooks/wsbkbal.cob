000100******************************************
000200*                                        *
000300*  Record Definition For Legacy          *
000400*     Stored-Balance Account File         *
000500*     Uses Bal-Acc-Id as key             *
000600*  (The pre-EC-001 direct-balance model,  *
000700*   kept running in parallel - see the    *
000800*   U5 note in the run book.)             *
000900******************************************
001000*  Logical record 29 bytes, padded to 32 by filler for growth.
001100*
001200* 14/01/26 rpf - Created for the ECLIS conversion, request EC-001.
001300* 21/01/26 rpf - Confirmed Bal-Amount stays DISPLAY, 2 decimals,
001400*                never COMP-3 - legacy reconciliation scripts read
001500*                this file as plain text.
001600*
001700 01  BK-Legacy-Balance-Record.
001800     03  Bal-Acc-Id         PIC X(10).
001900*                              Format ACC-NNNNNN, ACC-000001 = bank
002000     03  Bal-Type           PIC X(08).
002100     88  Bal-Type-Personal       VALUE "PERSONAL".
002200     88  Bal-Type-Business       VALUE "BUSINESS".
002300     88  Bal-Type-Bank           VALUE "BANK    ".
002400     03  Bal-Amount         PIC S9(09)V99.
002500     03  FILLER             PIC X(03).
