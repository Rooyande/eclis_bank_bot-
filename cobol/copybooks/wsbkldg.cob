000100******************************************
000200*                                        *
000300*  CALL Linkage For The Ledger Engine    *
000400*     (BK010) - One Shape Covers A       *
000500*     Transfer Request And A 7-Day       *
000600*     History Request, Selected By       *
000700*     Ldg-Function.  Shared By BK000,    *
000800*     BK020 (per-staff pay) And          *
000900*     BK040 (forced pool-give).          *
001000******************************************
001100*  Linkage area 100 bytes.
001200*
001300* 16/01/26 rpf - Created for the ECLIS conversion, request EC-001,
001400*                so every caller of BK010 hands over the same
001500*                shape whether it is a customer transfer, a
001600*                payroll payment or a forced pool-give.
001700* 25/02/26 rpf - Folded in the history-query shape (Ldg-Function
001800*                = HQ) rather than giving BK010 a second entry
001900*                point - one CALL interface is easier to police.
002000*
002100 01  BK-Ledger-Linkage.
002200     03  Ldg-Function       PIC X(02).
002300     88  Ldg-Is-Transfer        VALUE "TR".
002400     88  Ldg-Is-History         VALUE "HQ".
002500     03  Ldg-Transfer-Area.
002600         05  Xfr-From-Acc       PIC 9(06).
002700         05  Xfr-To-Acc         PIC 9(06).
002800         05  Xfr-Amount         PIC 9(09).
002900         05  Xfr-Desc           PIC X(40).
003000         05  Xfr-Forced         PIC 9(01).
003100         88  Xfr-Is-Forced          VALUE 1.
003200         05  Xfr-Initiator      PIC 9(12).
003300         05  Xfr-Result-Status  PIC X(08).
003400         88  Xfr-Result-Success     VALUE "SUCCESS ".
003500         88  Xfr-Result-Forced      VALUE "FORCED  ".
003600         88  Xfr-Result-Failed      VALUE "FAILED  ".
003700         05  Xfr-Receipt-No     PIC 9(13).
003800         05  Xfr-Reject-Reason  PIC X(30).
003900     03  Ldg-History-Area REDEFINES Ldg-Transfer-Area.
004000         05  His-Account-Id     PIC 9(06).
004100         05  FILLER             PIC X(94).
004200     03  FILLER                 PIC X(08).
