000100*  Select Clause - Account Master File (ACCOUNTS)
000200     SELECT ACCOUNTS-FILE
000300         ASSIGN TO "ACCOUNTS"
000400         ORGANIZATION IS SEQUENTIAL
000500         FILE STATUS IS BK-Acc-Status.
