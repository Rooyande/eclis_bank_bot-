000100*  File Description - Admin / Owner Roster File (ADMINS)
000200 FD  ADMINS-FILE
000300     RECORD CONTAINS 28 CHARACTERS
000400     LABEL RECORDS ARE STANDARD.
000500 COPY "wsbkadm.cob".
