000100******************************************
000200*                                        *
000300*  Record Definition For Admin Roster    *
000400*           File                         *
000500*  Rec type "O" is the one-off OWNER      *
000600*  singleton (always the first record    *
000700*  written); type "A" is a normal admin.  *
000800******************************************
000900*  Logical admin body 13 bytes (Adm-Tg-Id + Adm-Active) per the
001000*  EC-001 field list; one discriminator byte added so the file
001100*  can also carry the OWNER singleton, padded to 28 overall.
001200*
001300* 13/01/26 rpf - Created for the ECLIS conversion, request EC-001.
001400* 02/02/26 rpf - Owner singleton folded into this file instead of
001500*                a separate one-record file - saves an open/close
001600*                pair on every admin check.
001700*
001800 01  BK-Admin-Record.
001900     03  Adm-Rec-Type       PIC X(01).
002000     88  Adm-Rec-Is-Admin        VALUE "A".
002100     88  Adm-Rec-Is-Owner        VALUE "O".
002200     03  Adm-Tg-Id          PIC 9(12).
002300     03  Adm-Active         PIC 9(01).
002400     88  Adm-Is-Active           VALUE 1.
002500     03  FILLER             PIC X(14).
002600*
002700 01  BK-Owner-Record REDEFINES BK-Admin-Record.
002800     03  Own-Rec-Type       PIC X(01).
002900     03  Owner-Tg-Id        PIC 9(12).
003000     03  Owner-Set-Flag     PIC 9(01).
003100     88  Owner-Not-Yet-Set       VALUE 0.
003200     88  Owner-Already-Set       VALUE 1.
003300     03  FILLER             PIC X(14).
