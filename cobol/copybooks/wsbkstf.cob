000100******************************************
000200*                                        *
000300*  Record Definition For Payroll Staff   *
000400*           Roster File                  *
000500*     Uses Stf-Id as key                 *
000600******************************************
000700*  Logical record 58 bytes, padded to 62 by filler (per EC-001
000800*  field list) - matches the file size quoted in the run book.
000900*
001000* 12/01/26 rpf - Created for the ECLIS conversion, request EC-001.
001100* 27/01/26 rpf - Stf-Tg-Id added, zero means not linked to a user.
001200*
001300 01  BK-Staff-Record.
001400     03  Stf-Id             PIC 9(04).
001500     03  Stf-Business-Acc   PIC 9(06).
001600     03  Stf-Name           PIC X(20).
001700     03  Stf-Tg-Id          PIC 9(12).
001800     88  Stf-Not-Linked          VALUE 0.
001900     03  Stf-Acc-Id         PIC 9(06).
002000     03  Stf-Salary         PIC 9(09).
002100     03  Stf-Active         PIC 9(01).
002200     88  Stf-Is-Active           VALUE 1.
002300     03  FILLER             PIC X(04).
