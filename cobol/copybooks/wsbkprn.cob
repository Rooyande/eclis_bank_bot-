000100******************************************
000200*                                        *
000300*  Record Definition For Payroll Run     *
000400*     Control File (duplicate-run lock)  *
000500*  Key = Prun-Business-Acc + Prun-Year   *
000600*        + Prun-Month                    *
000700******************************************
000800*  Logical record 24 bytes, padded to 28 by filler for growth.
000900*
001000* 13/01/26 rpf - Created for the ECLIS conversion, request EC-001,
001100*                so a business cannot be paid twice for one month.
001200*
001300 01  BK-Payroll-Run-Record.
001400     03  Prun-Business-Acc  PIC 9(06).
001500     03  Prun-Year          PIC 9(04).
001600     03  Prun-Month         PIC 9(02).
001700     03  Prun-Created-By    PIC 9(12).
001800     03  FILLER             PIC X(04).
