000100*  Select Clause - Legacy Stored-Balance File (BALACCTS)
000200     SELECT BALACCTS-FILE
000300         ASSIGN TO "BALACCTS"
000400         ORGANIZATION IS SEQUENTIAL
000500         FILE STATUS IS BK-Bal-Status.
