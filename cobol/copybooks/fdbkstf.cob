000100*  File Description - Payroll Staff Roster File (STAFF)
000200 FD  STAFF-FILE
000300     RECORD CONTAINS 62 CHARACTERS
000400     LABEL RECORDS ARE STANDARD.
000500 COPY "wsbkstf.cob".
