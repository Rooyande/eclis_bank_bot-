000100*  File Description - Transaction Ledger File (LEDGER)
000200 FD  LEDGER-FILE
000300     RECORD CONTAINS 120 CHARACTERS
000400     LABEL RECORDS ARE STANDARD.
000500 COPY "wsbktrn.cob".
