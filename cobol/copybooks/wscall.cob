000100* 10/01/26 rpf - 1.00  Adapted from the old menu-suite calling block
000200*                      for the ECLIS batch driver (bk000) and the
000300*                      engine modules it chains to. WS-Request-Type
000400*                      replaces the old process/sub-function pair.
000500* 03/03/26 rpf - 1.01  WS-CD-Args widened so bk000 can pass the
000600*                      as-of timestamp straight through to bk010.
000700 01  WS-Calling-Data.
000800     03  WS-Called       PIC X(08).
000900     03  WS-Caller       PIC X(08).
001000     03  WS-Del-Link     PIC X(08).
001100     03  WS-Term-Code    PIC 99.
001200*                                 request type moved from TRANSREQ
001300     03  WS-Request-Type PIC X(02).
001400     03  WS-Sub-Function PIC 9.
001500     03  WS-CD-Args      PIC X(19).
001600     03  FILLER          PIC X(04).
001700*
