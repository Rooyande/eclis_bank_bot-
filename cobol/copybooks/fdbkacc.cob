000100*  File Description - Account Master File (ACCOUNTS)
000200 FD  ACCOUNTS-FILE
000300     RECORD CONTAINS 72 CHARACTERS
000400     LABEL RECORDS ARE STANDARD.
000500 COPY "wsbkacc.cob".
