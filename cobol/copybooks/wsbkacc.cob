000100******************************************
000200*                                        *
000300*  Record Definition For Account Master  *
000400*           File                         *
000500*     Uses Acc-Id as key                 *
000600******************************************
000700*  Logical record 68 bytes per the EC-001 field list, padded to
000800*  72 by filler for growth - same padding habit used on every
000900*  other file in this suite.
001000*
001100* 12/01/26 rpf - Created for the ECLIS conversion, request EC-001.
001200* 02/02/26 rpf - Acc-Kind widened from x(8) to x(10) to take
001300*                "BUSINESS" and "PERSONAL" without truncation.
001400* 14/03/26 rpf - Acc-Created added - audit wanted an open date on
001500*                every account, not just customers'.
001600*
001700 01  BK-Account-Record.
001800     03  Acc-Id             PIC 9(06).
001900     03  Acc-Owner-Tg-Id    PIC 9(12).
002000     03  Acc-Kind           PIC X(10).
002100     88  Acc-Kind-Personal       VALUE "PERSONAL  ".
002200     88  Acc-Kind-Business       VALUE "BUSINESS  ".
002300     88  Acc-Kind-System         VALUE "SYSTEM    ".
002400     03  Acc-Label          PIC X(20).
002500     03  Acc-Active         PIC 9(01).
002600     88  Acc-Is-Active           VALUE 1.
002700     88  Acc-Is-Closed           VALUE 0.
002800     03  Acc-Created.
002900         05  Acc-Created-Date.
003000             07  Acc-Created-Yr    PIC 9(04).
003100             07  FILLER            PIC X(01)  VALUE "-".
003200             07  Acc-Created-Mo    PIC 99.
003300             07  FILLER            PIC X(01)  VALUE "-".
003400             07  Acc-Created-Dy    PIC 99.
003500         05  FILLER            PIC X(01)  VALUE SPACE.
003600         05  Acc-Created-Time.
003700             07  Acc-Created-Hh    PIC 99.
003800             07  FILLER            PIC X(01)  VALUE ":".
003900             07  Acc-Created-Mi    PIC 99.
004000             07  FILLER            PIC X(01)  VALUE ":".
004100             07  Acc-Created-Ss    PIC 99.
004200     03  FILLER             PIC X(04).
