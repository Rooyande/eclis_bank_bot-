000100*  File Description - Printed Receipt Document File (RECEIPTS)
000200 FD  RECEIPTS-FILE
000300     RECORD CONTAINS 80 CHARACTERS
000400     LABEL RECORDS ARE OMITTED.
000500 01  BK-Receipt-Line.
000600     03  Rct-Line-Text      PIC X(72).
000700     03  FILLER             PIC X(08).
