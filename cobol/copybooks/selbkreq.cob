000100*  Select Clause - Batch Transfer / Request Input File (TRANSREQ)
000200     SELECT TRANSREQ-FILE
000300         ASSIGN TO "TRANSREQ"
000400         ORGANIZATION IS SEQUENTIAL
000500         FILE STATUS IS BK-Req-Status.
