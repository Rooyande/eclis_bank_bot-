000100*  Select Clause - Payroll Staff Roster File (STAFF)
000200     SELECT STAFF-FILE
000300         ASSIGN TO "STAFF"
000400         ORGANIZATION IS SEQUENTIAL
000500         FILE STATUS IS BK-Stf-Status.
