000100******************************************
000200*                                        *
000300*  Print Line Layout For The General     *
000400*     Report Output File (RPTOUT) -      *
000500*     7-day history (U1) and payroll     *
000600*     run summary (U7) share this file.  *
000700******************************************
000800*  Print line 72 bytes, padded to 80 by filler to match the
000900*  shop's standard print-train width.
001000*
001100* 22/01/26 rpf - Created for the ECLIS conversion, request EC-001.
001200* 09/03/26 rpf - Split off Rpt-History-Line so the direction flag
001300*                and the receipt number edit cleanly on their own.
001400* 27/04/26 rpf - Added BK-Acct-List-Line for BK030's account
001500*                listing request (LA).
001600* 05/06/26 rpf - Rpt-History-Line was a columnar dump of the
001700*                same fields the run book's sample file shows
001800*                piped together on one line - rebuilt as a
001900*                single text field the caller STRINGs the
002000*                whole entry into.
002100*
002200 01  BK-Acct-List-Line.
002300     03  All-Acc-Id         PIC X(06).
002400     03  FILLER             PIC X(03) VALUE SPACE.
002500     03  All-Label          PIC X(20).
002600     03  FILLER             PIC X(03) VALUE SPACE.
002700     03  All-Kind           PIC X(10).
002800     03  FILLER             PIC X(03) VALUE SPACE.
002900     03  All-Active-Flag    PIC X(08).
003000     03  FILLER             PIC X(19) VALUE SPACE.
003100*
003200 01  BK-History-Line.
003300     03  Rhl-Text           PIC X(69).
003400     03  FILLER             PIC X(03) VALUE SPACE.
003500*
003600 01  BK-Payroll-Summary-Line.
003700     03  Psl-Caption        PIC X(22).
003800     03  Psl-Value          PIC X(47).
003900     03  FILLER             PIC X(03) VALUE SPACE.
004000*
004100 01  BK-History-Amount-Ed   PIC ZZZ,ZZZ,ZZ9.
