000100******************************************
000200*                                        *
000300*  Record Definition For Ledger File     *
000400*     Append-only, Trn-Receipt-No key    *
000500******************************************
000600*  File size 120 bytes.
000700*
000800* 12/01/26 rpf - Created for the ECLIS conversion, request EC-001.
000900* 20/01/26 rpf - Trn-Forced split out from Trn-Status so bk010 does
001000*                not have to re-parse the status text on re-reads.
001100* 05/05/26 rpf - Trn-Created-By added after audit asked who keyed
001200*                every movement, not just who it moved between.
001300*
001400 01  BK-Ledger-Record.
001500     03  Trn-Receipt-No     PIC 9(13).
001600     03  Trn-Ts.
001700         05  Trn-Ts-Yr      PIC 9(04).
001800         05  FILLER         PIC X(01)  VALUE "-".
001900         05  Trn-Ts-Mo      PIC 99.
002000         05  FILLER         PIC X(01)  VALUE "-".
002100         05  Trn-Ts-Dy      PIC 99.
002200         05  FILLER         PIC X(01)  VALUE SPACE.
002300         05  Trn-Ts-Hh      PIC 99.
002400         05  FILLER         PIC X(01)  VALUE ":".
002500         05  Trn-Ts-Mi      PIC 99.
002600         05  FILLER         PIC X(01)  VALUE ":".
002700         05  Trn-Ts-Ss      PIC 99.
002800     03  Trn-From-Acc       PIC 9(06).
002900     03  Trn-To-Acc         PIC 9(06).
003000     03  Trn-Amount         PIC 9(09).
003100     03  Trn-Status         PIC X(08).
003200     88  Trn-Status-Success      VALUE "SUCCESS ".
003300     88  Trn-Status-Forced       VALUE "FORCED  ".
003400     88  Trn-Status-Pending      VALUE "PENDING ".
003500     88  Trn-Status-Failed       VALUE "FAILED  ".
003600     88  Trn-Counts-To-Balance   VALUE "SUCCESS " "FORCED  ".
003700     03  Trn-Desc           PIC X(40).
003800     03  Trn-Created-By     PIC 9(12).
003900     03  Trn-Forced         PIC 9(01).
004000     88  Trn-Was-Forced          VALUE 1.
004100     03  FILLER             PIC X(06).
