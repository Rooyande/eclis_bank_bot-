000100*  Select Clause - Admin / Owner Roster File (ADMINS)
000200     SELECT ADMINS-FILE
000300         ASSIGN TO "ADMINS"
000400         ORGANIZATION IS SEQUENTIAL
000500         FILE STATUS IS BK-Adm-Status.
