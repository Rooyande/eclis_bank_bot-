000100*  Select Clause - Printed Receipt Document File (RECEIPTS)
000200     SELECT RECEIPTS-FILE
000300         ASSIGN TO "RECEIPTS"
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS BK-Rct-Status.
