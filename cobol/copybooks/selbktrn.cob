000100*  Select Clause - Transaction Ledger File (LEDGER)
000200     SELECT LEDGER-FILE
000300         ASSIGN TO "LEDGER"
000400         ORGANIZATION IS SEQUENTIAL
000500         FILE STATUS IS BK-Trn-Status.
