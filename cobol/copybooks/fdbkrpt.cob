000100*  File Description - General Report Output File (RPTOUT)
000200 FD  RPTOUT-FILE
000300     RECORD CONTAINS 80 CHARACTERS
000400     LABEL RECORDS ARE OMITTED.
000500 01  BK-Report-Line.
000600     03  Rpt-Line-Text      PIC X(72).
000700     03  FILLER             PIC X(08).
