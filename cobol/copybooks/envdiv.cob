000100*****************************************************
000200*                                                   *
000300*  Common ENVIRONMENT DIVISION entries for the      *
000400*  ECLIS Banking System batch suite.  Copied into   *
000500*  every bkNNN program right after ENVIRONMENT       *
000600*  DIVISION so printer and switch names stay the     *
000700*  same across the whole suite.                      *
000800*                                                   *
000900*****************************************************
001000*
001100* 09/01/26 rpf - Created for the ECLIS conversion, request EC-001.
001200* 22/02/26 rpf - Added UPSI-0 (rerun switch) for bk000 restart logic.
001300*
001400 CONFIGURATION SECTION.
001500*---------------------
001600 SOURCE-COMPUTER.       GENERIC-PC.
001700 OBJECT-COMPUTER.       GENERIC-PC.
001800 SPECIAL-NAMES.
001900     C01 IS TOP-OF-FORM
002000     CLASS NUMERIC-KIND  IS "0" THRU "9"
002100     UPSI-0 IS BK-RERUN-SWITCH
002200         ON STATUS IS BK-RERUN-ON
002300         OFF STATUS IS BK-RERUN-OFF.
