000100*  Select Clause - General Report Output File (RPTOUT)
000200     SELECT RPTOUT-FILE
000300         ASSIGN TO "RPTOUT"
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS BK-Rpt-Status.
