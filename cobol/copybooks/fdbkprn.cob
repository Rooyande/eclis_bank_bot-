000100*  File Description - Payroll Run Control File (PAYRUNS)
000200 FD  PAYRUNS-FILE
000300     RECORD CONTAINS 28 CHARACTERS
000400     LABEL RECORDS ARE STANDARD.
000500 COPY "wsbkprn.cob".
