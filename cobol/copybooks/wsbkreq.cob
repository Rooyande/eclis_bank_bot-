000100******************************************
000200*                                        *
000300*  Record Definition For Batch Transfer  *
000400*     / Request Input File               *
000500*     Drives bk000's main run - one      *
000600*     record in, one engine call out.    *
000700******************************************
000800*  File size 120 bytes.
000900*
001000* 15/01/26 rpf - Created for the ECLIS conversion, request EC-001.
001100* 03/02/26 rpf - Req-Legacy group added for the U5 run - legacy
001200*                ops keep their own key format (ACC-NNNNNN).
001300* 18/02/26 rpf - Req-Admin widened to share with Set-Owner as well
001400*                as Add/Remove-Admin - one less redefine to keep.
001500* 22/04/26 rpf - Req-Is-List-Accounts (LA) added alongside the
001600*                history query - same idea, a read-only request
001700*                that still drives one engine call per record.
001800*
001900 01  BK-Request-Record.
002000     03  Req-Type           PIC X(02).
002100     88  Req-Is-Transfer         VALUE "TR".
002200     88  Req-Is-Payroll-Run      VALUE "PR".
002300     88  Req-Is-Reg-Business     VALUE "RB".
002400     88  Req-Is-Add-Staff        VALUE "AS".
002500     88  Req-Is-Create-Acct      VALUE "CA".
002600     88  Req-Is-Set-Active       VALUE "SA".
002700     88  Req-Is-Set-Owner        VALUE "SO".
002800     88  Req-Is-Add-Admin        VALUE "AA".
002900     88  Req-Is-Remove-Admin     VALUE "RA".
003000     88  Req-Is-Pool-Give        VALUE "PG".
003100     88  Req-Is-Legacy-Transfer  VALUE "LT".
003200     88  Req-Is-Legacy-Adjust    VALUE "LJ".
003300     88  Req-Is-History-Query    VALUE "HQ".
003400     88  Req-Is-List-Accounts    VALUE "LA".
003500     03  Req-Initiator      PIC 9(12).
003600     03  Req-Body           PIC X(90).
003700     03  Req-Xfer REDEFINES Req-Body.
003800*                          HQ (history query) reuses Reqx-From-Acc
003900*                          as the account to report on; other
004000*                          fields unused for that request type.
004100         05  Reqx-From-Acc      PIC 9(06).
004200         05  Reqx-To-Acc        PIC 9(06).
004300         05  Reqx-Amount        PIC 9(09).
004400         05  Reqx-Forced        PIC 9(01).
004500         05  Reqx-Desc          PIC X(40).
004600         05  FILLER             PIC X(28).
004700     03  Req-Payroll REDEFINES Req-Body.
004800         05  Reqp-Business-Acc  PIC 9(06).
004900         05  Reqp-Year          PIC 9(04).
005000         05  Reqp-Month         PIC 9(02).
005100         05  Reqp-Note          PIC X(40).
005200         05  FILLER             PIC X(38).
005300     03  Req-Account REDEFINES Req-Body.
005400         05  Reqa-Owner-Tg-Id   PIC 9(12).
005500         05  Reqa-Kind          PIC X(10).
005600         05  Reqa-Label         PIC X(20).
005700         05  Reqa-Acc-Id        PIC 9(06).
005800         05  Reqa-Set-Active    PIC 9(01).
005900         05  FILLER             PIC X(41).
006000     03  Req-Staff REDEFINES Req-Body.
006100         05  Reqs-Business-Acc  PIC 9(06).
006200         05  Reqs-Name          PIC X(20).
006300         05  Reqs-Tg-Id         PIC 9(12).
006400         05  Reqs-Acc-Id        PIC 9(06).
006500         05  Reqs-Salary        PIC 9(09).
006600         05  FILLER             PIC X(37).
006700     03  Req-Admin REDEFINES Req-Body.
006800         05  Reqm-Tg-Id         PIC 9(12).
006900         05  FILLER             PIC X(78).
007000     03  Req-Legacy REDEFINES Req-Body.
007100         05  Reql-From-Key      PIC X(10).
007200         05  Reql-To-Key        PIC X(10).
007300         05  Reql-Amount        PIC S9(09)V99.
007400         05  Reql-Delta         PIC S9(09)V99.
007500         05  FILLER             PIC X(49).
007600     03  FILLER             PIC X(16).
