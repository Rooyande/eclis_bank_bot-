000100*
000200* File name table for the ECLIS Banking System batch suite.
000300* One slot per SELECT used anywhere in the suite so every bkNNN
000400* program can be handed the same File-Defs block and pick out the
000500* name it needs by File-nn, same idea as the old sales/purchase/
000600* payroll file name table this was cut down from.
000700*
000800* 11/01/26 rpf - Cut down from the old combined file name table
000900*                (one slot per file across every suite in the
001000*                shop) to just the 9 files this suite opens.
001100* 19/04/26 rpf - Added File-09 (RPTOUT) - was sharing File-08 with
001200*                RECEIPTS, split after py020 review comments.
001300*
001400 01  File-Defs.
001500     02  File-Defs-A.
001600         03  File-01      PIC X(32)  VALUE "ACCOUNTS".
001700         03  File-02      PIC X(32)  VALUE "LEDGER".
001800         03  File-03      PIC X(32)  VALUE "STAFF".
001900         03  File-04      PIC X(32)  VALUE "PAYRUNS".
002000         03  File-05      PIC X(32)  VALUE "ADMINS".
002100         03  File-06      PIC X(32)  VALUE "BALACCTS".
002200         03  File-07      PIC X(32)  VALUE "TRANSREQ".
002300         03  File-08      PIC X(32)  VALUE "RECEIPTS".
002400         03  File-09      PIC X(32)  VALUE "RPTOUT".
002500     02  FILLER  REDEFINES File-Defs-A.
002600         03  System-File-Names  PIC X(32)  OCCURS 9.
002700     02  File-Defs-Count         BINARY-SHORT VALUE 9.
002800     02  File-Defs-OS-Delimiter  PIC X.
002900*
