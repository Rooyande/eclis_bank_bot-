000100******************************************
000200*                                        *
000300*  Print Line Layout For The Receipts    *
000400*     Output File (U6 receipt doc)       *
000500*     One detail line per MOVE/WRITE -    *
000600*     see bk060's B100 paragraph.         *
000700******************************************
000800*  Print line 72 bytes, padded to 80 by filler to match the
000900*  shop's standard print-train width.
001000*
001100* 20/01/26 rpf - Created for the ECLIS conversion, request EC-001.
001200* 11/02/26 rpf - Rct-Amount-Ed widened for the comma-edit picture,
001300*                matches the figures the tellers see on screen.
001400*
001500 01  BK-Receipt-Amount-Ed   PIC ZZZ,ZZZ,ZZ9.
001600*
001700 01  BK-Receipt-Hdr-Line.
001800     03  FILLER             PIC X(10) VALUE SPACE.
001900     03  FILLER             PIC X(20) VALUE "ECLIS BANKING SYSTEM".
002000     03  FILLER             PIC X(42) VALUE SPACE.
002100*
002200 01  BK-Receipt-Field-Line.
002300     03  Rctf-Caption       PIC X(16).
002400     03  FILLER             PIC X(02) VALUE ": ".
002500     03  Rctf-Value         PIC X(54).
002600*
002700 01  BK-Receipt-Rule-Line.
002800     03  FILLER             PIC X(45) VALUE ALL "-".
002900     03  FILLER             PIC X(27) VALUE SPACE.
003000*
003100 01  BK-Receipt-Footer-Line.
003200     03  FILLER             PIC X(51)
003300         VALUE "This receipt is system-generated and non-editable".
003400     03  FILLER             PIC X(21) VALUE SPACE.
