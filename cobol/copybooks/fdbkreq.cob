000100*  File Description - Batch Transfer / Request Input File (TRANSREQ)
000200 FD  TRANSREQ-FILE
000300     RECORD CONTAINS 120 CHARACTERS
000400     LABEL RECORDS ARE STANDARD.
000500 COPY "wsbkreq.cob".
