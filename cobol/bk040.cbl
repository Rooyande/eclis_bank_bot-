000100****************************************************************
000200*                                                               *
000300*                 ECLIS BANKING SYSTEM                          *
000400*              Admin & Pool Management                          *
000500*        Owns the owner/admin roster and the forced            *
000600*        gives out of the system MAIN POOL account.             *
000700*                                                                *
000800****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300     PROGRAM-ID.         BK040.
001400*
001500*    AUTHOR.             R P FOWLER, FOR ECLIS DATA PROCESSING.
001600*
001700*    INSTALLATION.       ECLIS BANKING SYSTEM, BATCH SUITE.
001800*
001900*    DATE-WRITTEN.       23/01/1986.
002000*
002100*    DATE-COMPILED.
002200*
002300*    SECURITY.           COPYRIGHT (C) 1986-2026, ECLIS DATA
002400*                        PROCESSING.  FOR INTERNAL USE ONLY.
002500*
002600*    REMARKS.            SET-OWNER (SO), ADD-ADMIN (AA),
002700*                        REMOVE-ADMIN (RA) AND POOL-GIVE (PG)
002800*                        REQUESTS.  NEW MODULE, NO PRIOR
002900*                        VERSION TO CARRY FORWARD.
003000*
003100*    CALLED MODULES.     BK010.
003200*
003300*    FILES USED.         ACCOUNTS.  ADMINS.
003400*
003500*    ERROR MESSAGES USED.  NONE - A REQUEST THAT FAILS VALIDATION
003600*                        IS SIMPLY NOT ACTIONED; BK-REQUEST-RECORD
003700*                        CARRIES NO REJECT-REASON FIELD.
003800*
003900*-----------------------------------------------------------
004000*  CHANGE LOG
004100*-----------------------------------------------------------
004200* 23/01/86 RPF -     ORIGINAL ISSUE FOR THE ECLIS CONVERSION,
004300*                    REQUEST EC-001.
004400* 11/06/90 RPF -     OWNER RECORD NOW WRITTEN AS RECORD TYPE "O"
004500*                    VIA THE BK-OWNER-RECORD REDEFINE RATHER THAN
004600*                    A SEPARATE ONE-RECORD FILE.
004700* 30/12/98 RPF - Y2K NO DATE FIELDS OWNED BY THIS PROGRAM, REVIEWED,
004800*                    NO CHANGE NEEDED.
004900* 08/01/99 RPF -     ENSURE-MAIN-POOL ADDED - POOL-GIVE WAS
005000*                    FAILING SILENTLY WHEN NO POOL ACCOUNT HAD
005100*                    EVER BEEN CREATED.
005200* 17/03/26 RPF -     REMOVE-ADMIN NO LONGER SIGNALS AN ERROR WHEN
005300*                    THE TARGET ROW IS MISSING - TREATED AS A
005400*                    SILENT NO-OP LIKE EVERY OTHER REJECTED
005500*                    REQUEST IN THIS SUITE.
005600*
005700 ENVIRONMENT             DIVISION.
005800*================================
005900*
006000     COPY "envdiv.cob".
006100*
006200 INPUT-OUTPUT            SECTION.
006300*
006400 FILE-CONTROL.
006500     COPY "selbkacc.cob".
006600     COPY "selbkadm.cob".
006700*
006800 DATA                    DIVISION.
006900*================================
007000*
007100 FILE SECTION.
007200*
007300     COPY "fdbkacc.cob".
007400     COPY "fdbkadm.cob".
007500*
007600 WORKING-STORAGE SECTION.
007700*-----------------------
007800*
007900 77  PROG-NAME               PIC X(15) VALUE "BK040 (1.0.03)".
008000*
008100 01  WS-SWITCHES.
008200     03  WS-ACC-EOF          PIC X(01) VALUE "N".
008300     88  ACC-AT-EOF              VALUE "Y".
008400     03  WS-ADM-EOF          PIC X(01) VALUE "N".
008500     88  ADM-AT-EOF              VALUE "Y".
008600     03  WS-OWNER-FOUND      PIC X(01) VALUE "N".
008700     88  OWNER-REC-FOUND         VALUE "Y".
008800     03  WS-ADMIN-ROW-FOUND  PIC X(01) VALUE "N".
008900     88  ADMIN-ROW-IS-FOUND      VALUE "Y".
009000     03  WS-POOL-FOUND       PIC X(01) VALUE "N".
009100     88  POOL-IS-FOUND           VALUE "Y".
009200     03  WS-IS-ADMIN         PIC X(01) VALUE "N".
009300     88  CALLER-IS-ADMIN         VALUE "Y".
009400     03  FILLER              PIC X(04).
009500*
009600 01  WS-COUNTERS              COMP.
009700     03  WS-MAX-ACC-ID       PIC 9(06) VALUE ZERO.
009800*
009900 01  WS-POOL-ACC-ID           PIC 9(06) VALUE ZERO.
010000*
010100 01  WS-SYSTEM-DATE           PIC 9(08).
010200 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
010300     03  WS-SYS-CCYY          PIC 9(04).
010400     03  WS-SYS-MM            PIC 9(02).
010500     03  WS-SYS-DD            PIC 9(02).
010600 01  WS-SYSTEM-TIME           PIC 9(08).
010700 01  WS-SYSTEM-TIME-R REDEFINES WS-SYSTEM-TIME.
010800     03  WS-SYS-HH            PIC 9(02).
010900     03  WS-SYS-MI            PIC 9(02).
011000     03  WS-SYS-SS            PIC 9(02).
011100     03  FILLER               PIC 9(02).
011200*
011300     COPY "wsbkldg.cob".
011400*
011500 LINKAGE SECTION.
011600*==============
011700*
011800     COPY "wsnames.cob".
011900     COPY "wscall.cob".
012000     COPY "wsbkreq.cob".
012100*
012200 PROCEDURE DIVISION USING WS-CALLING-DATA
012300                           FILE-DEFS
012400                           BK-REQUEST-RECORD.
012500*========================================
012600*
012700 A000-MAIN.
012800     EVALUATE  TRUE
012900         WHEN  REQ-IS-SET-OWNER
013000               PERFORM B000-SET-OWNER THRU B000-EXIT
013100         WHEN  REQ-IS-ADD-ADMIN
013200               PERFORM C000-ADD-ADMIN THRU C000-EXIT
013300         WHEN  REQ-IS-REMOVE-ADMIN
013400               PERFORM C200-REMOVE-ADMIN THRU C200-EXIT
013500         WHEN  REQ-IS-POOL-GIVE
013600               PERFORM D000-POOL-GIVE THRU D000-EXIT
013700     END-EVALUATE.
013800     GO TO     ZZ000-END-OF-JOB.
013900*
014000*-----------------------------------------------------------
014100*  SET OWNER - U4, write-once.  Scans for the one "O" record;
014200*  rewrites it if present and not yet set, appends it if the
014300*  file has no owner row at all (including an empty file).
014400*-----------------------------------------------------------
014500 B000-SET-OWNER.
014600     MOVE      "N" TO WS-OWNER-FOUND.
014700     MOVE      "N" TO WS-ADM-EOF.
014800     OPEN      I-O ADMINS-FILE.
014900     IF        BK-ADM-STATUS = "05" OR "35"
015000               PERFORM B050-APPEND-OWNER-ROW THRU B050-EXIT
015100               GO TO B000-EXIT.
015200     IF        BK-ADM-STATUS NOT = "00"
015300               GO TO B000-EXIT.
015400*
015500     PERFORM   B010-SCAN-FOR-OWNER THRU B010-EXIT
015600               UNTIL ADM-AT-EOF OR OWNER-REC-FOUND.
015700*
015800     IF        OWNER-REC-FOUND
015900               IF      OWNER-NOT-YET-SET
016000                       MOVE REQM-TG-ID TO OWNER-TG-ID
016100                       MOVE 1 TO OWNER-SET-FLAG
016200                       REWRITE BK-ADMIN-RECORD
016300               END-IF
016400               CLOSE ADMINS-FILE
016500               GO TO B000-EXIT.
016600*
016700     CLOSE     ADMINS-FILE.
016800     PERFORM   B050-APPEND-OWNER-ROW THRU B050-EXIT.
016900 B000-EXIT.
017000     EXIT.
017100*
017200 B010-SCAN-FOR-OWNER.
017300     READ      ADMINS-FILE
017400               AT END
017500               MOVE "Y" TO WS-ADM-EOF
017600               GO TO B010-EXIT.
017700*
017800     IF        ADM-REC-IS-OWNER
017900               MOVE "Y" TO WS-OWNER-FOUND.
018000 B010-EXIT.
018100     EXIT.
018200*
018300 B050-APPEND-OWNER-ROW.
018400     OPEN      EXTEND ADMINS-FILE.
018500     IF        BK-ADM-STATUS = "05" OR "35"
018600               OPEN OUTPUT ADMINS-FILE.
018700     MOVE      "O"          TO OWN-REC-TYPE.
018800     MOVE      REQM-TG-ID   TO OWNER-TG-ID.
018900     MOVE      1            TO OWNER-SET-FLAG.
019000     WRITE     BK-ADMIN-RECORD.
019100     CLOSE     ADMINS-FILE.
019200 B050-EXIT.
019300     EXIT.
019400*
019500*-----------------------------------------------------------
019600*  ADD ADMIN - U4.  Insert or re-activate an "A" record.
019700*-----------------------------------------------------------
019800 C000-ADD-ADMIN.
019900     MOVE      "N" TO WS-ADMIN-ROW-FOUND.
020000     MOVE      "N" TO WS-ADM-EOF.
020100     OPEN      I-O ADMINS-FILE.
020200     IF        BK-ADM-STATUS = "05" OR "35"
020300               PERFORM C050-APPEND-ADMIN-ROW THRU C050-EXIT
020400               GO TO C000-EXIT.
020500     IF        BK-ADM-STATUS NOT = "00"
020600               GO TO C000-EXIT.
020700*
020800     PERFORM   C010-SCAN-FOR-ADMIN THRU C010-EXIT
020900               UNTIL ADM-AT-EOF OR ADMIN-ROW-IS-FOUND.
021000     IF        ADMIN-ROW-IS-FOUND
021100               MOVE 1 TO ADM-ACTIVE
021200               REWRITE BK-ADMIN-RECORD
021300               CLOSE ADMINS-FILE
021400               GO TO C000-EXIT.
021500*
021600     CLOSE     ADMINS-FILE.
021700     PERFORM   C050-APPEND-ADMIN-ROW THRU C050-EXIT.
021800 C000-EXIT.
021900     EXIT.
022000*
022100 C010-SCAN-FOR-ADMIN.
022200     READ      ADMINS-FILE
022300               AT END
022400               MOVE "Y" TO WS-ADM-EOF
022500               GO TO C010-EXIT.
022600*
022700     IF        ADM-REC-IS-ADMIN
022800        AND    ADM-TG-ID = REQM-TG-ID
022900               MOVE "Y" TO WS-ADMIN-ROW-FOUND.
023000 C010-EXIT.
023100     EXIT.
023200*
023300 C050-APPEND-ADMIN-ROW.
023400     OPEN      EXTEND ADMINS-FILE.
023500     IF        BK-ADM-STATUS = "05" OR "35"
023600               OPEN OUTPUT ADMINS-FILE.
023700     MOVE      "A"        TO ADM-REC-TYPE.
023800     MOVE      REQM-TG-ID TO ADM-TG-ID.
023900     MOVE      1          TO ADM-ACTIVE.
024000     WRITE     BK-ADMIN-RECORD.
024100     CLOSE     ADMINS-FILE.
024200 C050-EXIT.
024300     EXIT.
024400*
024500*-----------------------------------------------------------
024600*  REMOVE ADMIN - U4.  Set an existing "A" record inactive;
024700*  no-op if the row is not on file.
024800*-----------------------------------------------------------
024900 C200-REMOVE-ADMIN.
025000     MOVE      "N" TO WS-ADMIN-ROW-FOUND.
025100     MOVE      "N" TO WS-ADM-EOF.
025200     OPEN      I-O ADMINS-FILE.
025300     IF        BK-ADM-STATUS NOT = "00"
025400               GO TO C200-EXIT.
025500*
025600     PERFORM   C210-SCAN-AND-DEACTIVATE THRU C210-EXIT
025700               UNTIL ADM-AT-EOF OR ADMIN-ROW-IS-FOUND.
025800     CLOSE     ADMINS-FILE.
025900 C200-EXIT.
026000     EXIT.
026100*
026200 C210-SCAN-AND-DEACTIVATE.
026300     READ      ADMINS-FILE
026400               AT END
026500               MOVE "Y" TO WS-ADM-EOF
026600               GO TO C210-EXIT.
026700*
026800     IF        ADM-REC-IS-ADMIN
026900        AND    ADM-TG-ID = REQM-TG-ID
027000               MOVE "Y" TO WS-ADMIN-ROW-FOUND
027100               MOVE 0 TO ADM-ACTIVE
027200               REWRITE BK-ADMIN-RECORD.
027300 C210-EXIT.
027400     EXIT.
027500*
027600*-----------------------------------------------------------
027700*  POOL GIVE - U4.  Admin-only forced transfer out of the
027800*  system MAIN POOL account.
027900*-----------------------------------------------------------
028000 D000-POOL-GIVE.
028100     PERFORM   D100-CHECK-ADMIN THRU D100-EXIT.
028200     IF        NOT CALLER-IS-ADMIN
028300               GO TO D000-EXIT.
028400*
028500     PERFORM   D200-ENSURE-MAIN-POOL THRU D200-EXIT.
028600*
028700     MOVE      "TR"          TO LDG-FUNCTION.
028800     MOVE      WS-POOL-ACC-ID TO XFR-FROM-ACC.
028900     MOVE      REQX-TO-ACC   TO XFR-TO-ACC.
029000     MOVE      REQX-AMOUNT   TO XFR-AMOUNT.
029100     MOVE      REQX-DESC     TO XFR-DESC.
029200     MOVE      1             TO XFR-FORCED.
029300     MOVE      REQ-INITIATOR TO XFR-INITIATOR.
029400     CALL      "BK010" USING WS-CALLING-DATA
029500                             FILE-DEFS
029600                             BK-LEDGER-LINKAGE.
029700 D000-EXIT.
029800     EXIT.
029900*
030000 D100-CHECK-ADMIN.
030100     MOVE      "N" TO WS-IS-ADMIN.
030200     MOVE      "N" TO WS-ADM-EOF.
030300     OPEN      INPUT ADMINS-FILE.
030400     IF        BK-ADM-STATUS NOT = "00"
030500               GO TO D100-EXIT.
030600*
030700     PERFORM   D110-SCAN-ADMIN-ROW THRU D110-EXIT
030800               UNTIL ADM-AT-EOF OR CALLER-IS-ADMIN.
030900     CLOSE     ADMINS-FILE.
031000 D100-EXIT.
031100     EXIT.
031200*
031300 D110-SCAN-ADMIN-ROW.
031400     READ      ADMINS-FILE
031500               AT END
031600               MOVE "Y" TO WS-ADM-EOF
031700               GO TO D110-EXIT.
031800*
031900     IF        ADM-REC-IS-OWNER
032000        AND    OWNER-TG-ID = REQ-INITIATOR
032100               MOVE "Y" TO WS-IS-ADMIN
032200               GO TO D110-EXIT.
032300     IF        ADM-REC-IS-ADMIN
032400        AND    ADM-TG-ID = REQ-INITIATOR
032500        AND    ADM-IS-ACTIVE
032600               MOVE "Y" TO WS-IS-ADMIN.
032700 D110-EXIT.
032800     EXIT.
032900*
033000 D200-ENSURE-MAIN-POOL.
033100     MOVE      "N" TO WS-POOL-FOUND.
033200     MOVE      ZERO TO WS-POOL-ACC-ID.
033300     MOVE      "N" TO WS-ACC-EOF.
033400     OPEN      INPUT ACCOUNTS-FILE.
033500     IF        BK-ACC-STATUS NOT = "00"
033600               GO TO D200-CREATE-POOL.
033700*
033800     PERFORM   D210-SCAN-FOR-POOL THRU D210-EXIT
033900               UNTIL ACC-AT-EOF OR POOL-IS-FOUND.
034000     CLOSE     ACCOUNTS-FILE.
034100     IF        POOL-IS-FOUND
034200               GO TO D200-EXIT.
034300*
034400 D200-CREATE-POOL.
034500     PERFORM   D220-FIND-NEXT-ACC-ID THRU D220-EXIT.
034600     ACCEPT    WS-SYSTEM-DATE FROM DATE YYYYMMDD.
034700     ACCEPT    WS-SYSTEM-TIME FROM TIME.
034800     OPEN      EXTEND ACCOUNTS-FILE.
034900     IF        BK-ACC-STATUS = "05" OR "35"
035000               OPEN OUTPUT ACCOUNTS-FILE.
035100     MOVE      WS-MAX-ACC-ID     TO ACC-ID.
035200     MOVE      ZERO              TO ACC-OWNER-TG-ID.
035300     MOVE      "SYSTEM    "      TO ACC-KIND.
035400     MOVE      "MAIN POOL"       TO ACC-LABEL.
035500     MOVE      1                 TO ACC-ACTIVE.
035600     MOVE      WS-SYS-CCYY       TO ACC-CREATED-YR.
035700     MOVE      WS-SYS-MM         TO ACC-CREATED-MO.
035800     MOVE      WS-SYS-DD         TO ACC-CREATED-DY.
035900     MOVE      WS-SYS-HH         TO ACC-CREATED-HH.
036000     MOVE      WS-SYS-MI         TO ACC-CREATED-MI.
036100     MOVE      WS-SYS-SS         TO ACC-CREATED-SS.
036200     WRITE     BK-ACCOUNT-RECORD.
036300     CLOSE     ACCOUNTS-FILE.
036400     MOVE      WS-MAX-ACC-ID     TO WS-POOL-ACC-ID.
036500 D200-EXIT.
036600     EXIT.
036700*
036800 D210-SCAN-FOR-POOL.
036900     READ      ACCOUNTS-FILE
037000               AT END
037100               MOVE "Y" TO WS-ACC-EOF
037200               GO TO D210-EXIT.
037300*
037400     IF        ACC-OWNER-TG-ID = ZERO
037500        AND    ACC-KIND = "SYSTEM    "
037600        AND    ACC-LABEL = "MAIN POOL"
037700        AND    ACC-IS-ACTIVE
037800               MOVE "Y" TO WS-POOL-FOUND
037900               MOVE ACC-ID TO WS-POOL-ACC-ID.
038000 D210-EXIT.
038100     EXIT.
038200*
038300 D220-FIND-NEXT-ACC-ID.
038400     MOVE      ZERO TO WS-MAX-ACC-ID.
038500     MOVE      "N" TO WS-ACC-EOF.
038600     OPEN      INPUT ACCOUNTS-FILE.
038700     IF        BK-ACC-STATUS NOT = "00"
038800               GO TO D220-GOT-MAX.
038900*
039000     PERFORM   D230-SCAN-MAX-ACC-ID THRU D230-EXIT
039100               UNTIL ACC-AT-EOF.
039200     CLOSE     ACCOUNTS-FILE.
039300*
039400 D220-GOT-MAX.
039500     ADD       1 TO WS-MAX-ACC-ID.
039600 D220-EXIT.
039700     EXIT.
039800*
039900 D230-SCAN-MAX-ACC-ID.
040000     READ      ACCOUNTS-FILE
040100               AT END
040200               MOVE "Y" TO WS-ACC-EOF
040300               GO TO D230-EXIT.
040400*
040500     IF        ACC-ID > WS-MAX-ACC-ID
040600               MOVE ACC-ID TO WS-MAX-ACC-ID.
040700 D230-EXIT.
040800     EXIT.
040900*
041000 ZZ000-END-OF-JOB.
041100     EXIT PROGRAM.
